000010*=====================================================            
000020* NAPKMATH.CBL                                                    
000030* NAPKIN MATH -- NGX FUNDAMENTAL SCREEN, BATCH ANALYSIS           
000040*=====================================================            
000050 IDENTIFICATION DIVISION.                                         
000060 PROGRAM-ID.    NAPKMATH.                                         
000070 AUTHOR.        R. B. OKONKWO.                                    
000080 INSTALLATION.  STERLING TRUST SECURITIES - DP DIVISION.          
000090 DATE-WRITTEN.  04/12/1989.                                       
000100 DATE-COMPILED. 03/15/2003.                                       
000110 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
000120                                                                  
000130*-----------------------------------------------------            
000140* C H A N G E   L O G                                             
000150*-----------------------------------------------------            
000160* DATE      BY   REQUEST#   DESCRIPTION                           
000170* --------  ---  ---------  ----------------------------          
000180* 04/12/89  RBO  BRK-0114   INITIAL RELEASE.  RESEARCH            
000190*                           DESK NAPKIN-MATH SCREEN,              
000200*                           REV/PAT/EPS/DPS/D-E ONLY.             
000210* 09/03/89  RBO  BRK-0129   ADDED DIVIDEND PAYOUT RATIO           
000220*                           AND ROE METRICS PER DESK              
000230*                           REQUEST.                              
000240* 02/14/90  TCO  BRK-0142   FIXED SIGN ERROR ON ROE WHEN          
000250*                           PAT IS NEGATIVE -- WAS                
000260*                           SHOWING GREEN ON A LOSS.              
000270* 07/22/91  RBO  BRK-0155   ADDED DEBT-TO-EQUITY WARNING          
000280*                           THRESHOLD AT THE DESK'S               
000290*                           REQUEST (2.0X CUTOFF).                
000300* 11/30/92  NBI  BRK-0201   ADDED OPERATING CASH FLOW             
000310*                           METRIC AND OVERALL BUY/HOLD/          
000320*                           SELL RECOMMENDATION BLOCK.            
000330* 05/18/94  NBI  BRK-0233   CURRENCY VALUES NOW SCALED TO         
000340*                           T/B/M SUFFIXES ON THE REPORT          
000350*                           PER RESEARCH DESK STANDARD.           
000360* 11/09/98  KOA  Y2K-0231   Y2K REMEDIATION -- FISCAL YEAR        
000370*                           FIELDS EXPANDED TO 4 DIGITS.          
000380* 01/06/99  KOA  Y2K-0231   Y2K REMEDIATION -- VERIFIED           
000390*                           CENTURY WINDOWING ON RUN-DATE         
000400*                           HEADING LOGIC, NO CHANGE REQ.         
000410* 08/02/00  ADE  BRK-0301   ADDED PRESENCE FLAGS TO ALL           
000420*                           FINANCIAL FIELDS -- MISSING           
000430*                           DATA WAS PRINTING AS ZERO.            
000440* 03/15/03  ADE  BRK-0388   ADDED RUN CONTROL TOTALS              
000450*                           TRAILER LINE (STOCKS/BUY/             
000460*                           HOLD/SELL COUNTS) FOR THE             
000470*                           MONTH-END RECONCILIATION.             
000480* 06/09/04  NBI  BRK-0402   WIDENED WM-EXPLANATION AND            
000490*                           C-SUMMARY -- DESK COMPLAINED          
000500*                           THE LONGER PLAIN-ENGLISH CALLS        
000510*                           WERE GETTING TRUNCATED MID-           
000520*                           WORD ON THE PRINTED REPORT.           
000530* 06/09/04  NBI  BRK-0406   SPLIT THE DEBT-TO-EQUITY GREEN        
000540*                           BAND IN TWO -- UNDER 1.0X NOW         
000550*                           READS 'CONSERVATIVE' AND 1.0X         
000560*                           TO 1.5X READS 'HEALTHY RANGE'         
000570*                           SO THE DESK CAN TELL THE TWO          
000580*                           APART ON THE REPORT INSTEAD OF        
000590*                           SEEING ONE COLLAPSED MESSAGE.         
000600* 06/09/04  NBI  BRK-0407   PROMOTED MORE-RECS AND                
000610*                           METRIC-IDX TO STAND-ALONE             
000620*                           77-LEVEL ITEMS -- AUDIT NOTED         
000630*                           A LOOP CONTROL AND A JOB-             
000640*                           ENDED SWITCH HAD NO BUSINESS          
000650*                           SITTING INSIDE A GROUP WITH           
000660*                           UNRELATED FIELDS.                     
000670*-----------------------------------------------------            
000680                                                                  
000690*=====================================================            
000700* QUICK-REFERENCE -- GREEN/YELLOW/RED THRESHOLDS BY               
000710* METRIC.  KEPT HERE SO A DESK ANALYST CAN CONFIRM A              
000720* SIGNAL WITHOUT PULLING THE FULL SOURCE LISTING.                 
000730* THE PROCEDURE DIVISION PARAGRAPHS BELOW ARE THE                 
000740* ACTUAL RULE -- IF THIS BLOCK EVER DISAGREES WITH                
000750* THE CODE, THE CODE WINS AND THIS BLOCK IS STALE.                
000760*                                                                 
000770* 1. REVENUE       GREEN  Y/Y GROWTH 10 PCT OR MORE               
000780*                  YELLOW Y/Y GROWTH 0-10 PCT                     
000790*                  RED    Y/Y FLAT OR DECLINING                   
000800* 2. PAT           RED    NET LOSS THIS YEAR                      
000810*                  GREEN  PROFITABLE, IMPROVING Y/Y               
000820*                  YELLOW PROFITABLE, DOWN UNDER 10 PCT           
000830*                  RED    PROFITABLE, DOWN 10 PCT+                
000840* 3. EPS           RED    NEGATIVE EPS                            
000850*                  GREEN  POSITIVE, GROWING Y/Y                   
000860*                  YELLOW POSITIVE, DOWN UNDER 5 PCT              
000870*                  RED    POSITIVE, DOWN 5 PCT+                   
000880* 4. DPS           RED    DIVIDEND CUT FROM PRIOR YEAR            
000890*                  YELLOW NO DIVIDEND, NONE LAST YEAR             
000900*                  GREEN  PAYING, FLAT OR GROWING Y/Y             
000910* 5. PAYOUT RATIO  GREEN  30-70 PCT OF EPS                        
000920*                  YELLOW UNDER 30 PCT OR 71-100 PCT              
000930*                  RED    OVER 100 PCT OF EPS                     
000940* 6. DEBT/EQUITY   RED    NEGATIVE EQUITY                         
000950*                  GREEN  UNDER 1.0X (CONSERVATIVE)               
000960*                  GREEN  1.0X TO 1.5X (HEALTHY RANGE)            
000970*                  YELLOW 1.5X TO 2.0X (APPROACHING)              
000980*                  RED    OVER 2.0X (HIGH BURDEN)                 
000990* 7. ROE           GREEN  15 PCT OR BETTER                        
001000*                  YELLOW 8 TO UNDER 15 PCT                       
001010*                  RED    UNDER 8 PCT, INCLUDING LOSSES           
001020* 8. OCF           RED    NEGATIVE (BURNING CASH)                 
001030*                  GREEN  POSITIVE, GROWING Y/Y                   
001040*                  YELLOW POSITIVE, DOWN UNDER 10 PCT             
001050*                  YELLOW POSITIVE, DOWN 10 PCT+                  
001060*                                                                 
001070* OVERALL CALL (3100-DECIDE-RECOMMENDATION):                      
001080*   SELL  2 OR MORE RED SIGNALS                                   
001090*   BUY   6+ GREEN AND ZERO RED, OR 4+ GREEN AND AT               
001100*         MOST 1 RED                                              
001110*   HOLD  EXACTLY 1 RED WITH FEWER THAN 4 GREEN, OR               
001120*         ZERO RED BUT FEWER THAN 4 GREEN                         
001130*=====================================================            
001140                                                                  
001150*=====================================================            
001160* REQUEST-NUMBER CROSS-REFERENCE -- WHICH PARAGRAPHS              
001170* CAME OUT OF WHICH DESK REQUEST, FOR ANYONE TRACING              
001180* A CHANGE-LOG ENTRY ABOVE BACK TO LIVE CODE.                     
001190*                                                                 
001200* BRK-0114  2100, 2200, 2300, 2400, 2600 -- THE FIVE              
001210*           ORIGINAL METRICS FROM THE INITIAL RELEASE.            
001220* BRK-0129  2500-EVAL-PAYOUT, 2700-EVAL-ROE.                      
001230* BRK-0142  THE LOSS-FIRST CHECK IN 2200, TAGGED                  
001240*           BRK0142A ON ITS EVALUATE VERB BELOW.                  
001250* BRK-0155  THE 2.0X WARNING BAND IN 2600.                        
001260* BRK-0201  2800-EVAL-OCF, 3100-DECIDE-RECOMMENDATION,            
001270*           AND THE SUMMARY-SENTENCE STRING LOGIC.                
001280* BRK-0233  8100-FORMAT-CURRENCY'S T/B/M SCALING.                 
001290* Y2K-0231  I-FY-BLOCK-N REDEFINES IN THE FD ABOVE.               
001300* BRK-0301  EVERY -FLAG FIELD ON I-STOCK-REC.                     
001310* BRK-0388  5100-PRINT-RUN-TOTALS AND RUN-TOTALS-                 
001320*           LINE.                                                 
001330* BRK-0402  WM-EXPLANATION AND C-SUMMARY WIDTHS.                  
001340* BRK-0406  THE TWO-WAY GREEN SPLIT IN 2600, UNDER                
001350*           1.0X VS 1.0X-1.5X.                                    
001360*=====================================================            
001370                                                                  
001380 ENVIRONMENT DIVISION.                                            
001390 CONFIGURATION SECTION.                                           
001400*SAME 4381 THIS SHOP RUNS EVERYTHING ELSE ON --                   
001410*NO SPECIAL HARDWARE NEEDED FOR THIS RUN.                         
001420 SOURCE-COMPUTER. IBM-4381.                                       
001430 OBJECT-COMPUTER. IBM-4381.                                       
001440*C01 GIVES 4200-PRINT-TRAILER AND 9900-HEADING A                  
001450*CHANNEL-1 SKIP-TO-TOP-OF-FORM INSTEAD OF COUNTING                
001460*LINES DOWN THE PAGE BY HAND.                                     
001470*NGX-ALPHA IS NOT REFERENCED YET IN THIS RELEASE --               
001480*CARRIED FORWARD FOR A FUTURE TICKER-VALIDATION EDIT              
001490*THAT CHECKS I-TICKER IS ALL LETTERS.                             
001500*UPSI-0 LETS OPERATIONS RUN THIS JOB IN TEST MODE                 
001510*AGAINST A SCRATCH COPY OF STOCK-FINANCIALS WITHOUT               
001520*A SEPARATE TEST LOAD MODULE -- SET THE SWITCH IN                 
001530*THE JCL, NOT IN THIS SOURCE.                                     
001540 SPECIAL-NAMES.                                                   
001550     C01 IS TOP-OF-FORM                                           
001560     CLASS NGX-ALPHA IS 'A' THRU 'Z'                              
001570     UPSI-0 ON  STATUS IS TEST-RUN-SW                             
001580            OFF STATUS IS PROD-RUN-SW.                            
001590                                                                  
001600 INPUT-OUTPUT SECTION.                                            
001610 FILE-CONTROL.                                                    
001620*STOCK-FINANCIALS IS THE EXTRACT FEED FROM THE                    
001630*MARKET-DATA GROUP -- ONE LINE-SEQUENTIAL RECORD PER              
001640*TICKER PER FISCAL YEAR, LOADED OVERNIGHT AHEAD OF                
001650*THIS JOB'S SCHEDULED RUN.                                        
001660     SELECT STOCK-FINANCIALS ASSIGN TO STKFIN01                   
001670         ORGANIZATION IS LINE SEQUENTIAL.                         
001680*ANALYSIS-REPORT IS THE PRINTED NAPKIN-MATH SHEET --              
001690*NO ORGANIZATION CLAUSE NEEDED, SYSTEM OUTPUT CLASS               
001700*IS SET IN THE JCL FOR THIS STEP.                                 
001710     SELECT ANALYSIS-REPORT  ASSIGN TO ANLRPT01.                  
001720                                                                  
001730 DATA DIVISION.                                                   
001740 FILE SECTION.                                                    
001750                                                                  
001760*-----------------------------------------------------            
001770* STOCK-FINANCIALS -- ONE FISCAL-YEAR PAIR PER TICKER,            
001780* AS FED BY THE RESEARCH DESK'S EXTRACT JOB.  ALL                 
001790* AMOUNT FIELDS CARRY A 1-BYTE PRESENCE FLAG (BRK-0301)           
001800* SINCE NOT EVERY FILING REPORTS EVERY LINE ITEM.                 
001810*-----------------------------------------------------            
001820 FD  STOCK-FINANCIALS                                             
001830     LABEL RECORD IS STANDARD                                     
001840     RECORD CONTAINS 300 CHARACTERS                               
001850     DATA RECORD IS I-STOCK-REC.                                  
001860 01  I-STOCK-REC.                                                 
001870*   IDENTIFYING BLOCK -- TICKER AND FULL COMPANY NAME             
001880*   AS CARRIED ON THE NGX DAILY LIST.                             
001890     05  I-TICKER              PIC X(10).                         
001900     05  I-COMPANY-NAME        PIC X(40).                         
001910*   THE TWO FISCAL YEARS BEING COMPARED, CURRENT VS.              
001920*   PRIOR, PRINTED VERBATIM IN THE COLUMN HEADING.                
001930     05  I-FY-BLOCK.                                              
001940         10  I-CURRENT-YEAR    PIC X(04).                         
001950         10  I-PREVIOUS-YEAR   PIC X(04).                         
001960*   FY-BLOCK-N GIVES A NUMERIC VIEW OF THE TWO FISCAL             
001970*   YEAR LABELS -- ADDED Y2K-0231 SO THE HEADING LOGIC            
001980*   CAN TELL A BLANK/GARBLED YEAR FROM A REAL ONE.                
001990     05  I-FY-BLOCK-N REDEFINES I-FY-BLOCK.                       Y2K0231A
002000         10  I-CURRENT-YEAR-N  PIC 9(04).                         
002010         10  I-PREVIOUS-YEAR-N PIC 9(04).                         
002020*   REVENUE AND PROFIT-AFTER-TAX -- THE TWO HEADLINE              
002030*   INCOME STATEMENT FIGURES.  15.2 GIVES ROOM FOR A              
002040*   TRILLION-NAIRA CONGLOMERATE'S TOP LINE.                       
002050     05  I-REVENUE-AMT         PIC S9(15)V99.                     
002060     05  I-REVENUE-FLAG        PIC X.                             
002070         88  I-REVENUE-PRESENT     VALUE 'Y'.                     
002080         88  I-REVENUE-ABSENT      VALUE 'N'.                     
002090     05  I-PAT-AMT             PIC S9(15)V99.                     
002100     05  I-PAT-FLAG            PIC X.                             
002110         88  I-PAT-PRESENT         VALUE 'Y'.                     
002120         88  I-PAT-ABSENT          VALUE 'N'.                     
002130*   PER-SHARE BLOCK -- EPS AND DPS TOGETHER SO THE                
002140*   ALPHA-REDEFINES BELOW CAN DUMP BOTH AT ONCE WHEN              
002150*   THE EXTRACT JOB SENDS A BAD PRESENCE FLAG.                    
002160     05  I-PS-CURR-BLOCK.                                         
002170         10  I-EPS-AMT         PIC S9(07)V9(4).                   
002180         10  I-EPS-FLAG        PIC X.                             
002190             88  I-EPS-PRESENT     VALUE 'Y'.                     
002200             88  I-EPS-ABSENT      VALUE 'N'.                     
002210         10  I-DPS-AMT         PIC S9(07)V9(4).                   
002220         10  I-DPS-FLAG        PIC X.                             
002230             88  I-DPS-PRESENT     VALUE 'Y'.                     
002240             88  I-DPS-ABSENT      VALUE 'N'.                     
002250*   ALPHA VIEW OF THE PER-SHARE BLOCK -- USED ONLY BY             
002260*   THE BAD-FLAG TRAP IN 2300/2400 TO DUMP THE RAW                
002270*   BYTES WHEN A FLAG COMES IN AS SOMETHING OTHER                 
002280*   THAN Y OR N (EXTRACT JOB BUG, SEEN TWICE IN '94).             
002290     05  I-PS-CURR-ALPHA REDEFINES I-PS-CURR-BLOCK                
002300             PIC X(24).                                           
002310*   BALANCE-SHEET PAIR FOR THE DEBT-TO-EQUITY CHECK --            
002320*   TOTAL DEBT AND TOTAL SHAREHOLDERS' EQUITY.                    
002330     05  I-TOTAL-DEBT-AMT      PIC S9(15)V99.                     
002340     05  I-TOTAL-DEBT-FLAG     PIC X.                             
002350         88  I-TOTAL-DEBT-PRESENT  VALUE 'Y'.                     
002360         88  I-TOTAL-DEBT-ABSENT   VALUE 'N'.                     
002370     05  I-SHR-EQUITY-AMT      PIC S9(15)V99.                     
002380     05  I-SHR-EQUITY-FLAG     PIC X.                             
002390         88  I-SHR-EQUITY-PRESENT  VALUE 'Y'.                     
002400         88  I-SHR-EQUITY-ABSENT   VALUE 'N'.                     
002410*   OPERATING CASH FLOW -- ADDED BRK-0201 SO THE DESK             
002420*   COULD SEE WHETHER REPORTED PROFIT IS BACKED BY                
002430*   ACTUAL CASH COMING IN THE DOOR.                               
002440     05  I-OCF-AMT             PIC S9(15)V99.                     
002450     05  I-OCF-FLAG            PIC X.                             
002460         88  I-OCF-PRESENT         VALUE 'Y'.                     
002470         88  I-OCF-ABSENT          VALUE 'N'.                     
002480*   PRIOR-YEAR MIRROR OF EVERY FIGURE ABOVE, USED ONLY            
002490*   FOR THE YEAR-OVER-YEAR PERCENT CHANGE COLUMN --               
002500*   NONE OF THESE DRIVE A GREEN/YELLOW/RED SIGNAL ON              
002510*   THEIR OWN.                                                    
002520*       MIRRORS I-REVENUE-AMT ABOVE.                              
002530     05  I-PREV-REVENUE-AMT    PIC S9(15)V99.                     
002540     05  I-PREV-REVENUE-FLAG   PIC X.                             
002550         88  I-PREV-REVENUE-PRESENT VALUE 'Y'.                    
002560*       MIRRORS I-PAT-AMT ABOVE.                                  
002570     05  I-PREV-PAT-AMT        PIC S9(15)V99.                     
002580     05  I-PREV-PAT-FLAG       PIC X.                             
002590         88  I-PREV-PAT-PRESENT    VALUE 'Y'.                     
002600*       MIRRORS I-EPS-AMT ABOVE.                                  
002610     05  I-PREV-EPS-AMT        PIC S9(07)V9(4).                   
002620     05  I-PREV-EPS-FLAG       PIC X.                             
002630         88  I-PREV-EPS-PRESENT    VALUE 'Y'.                     
002640*       MIRRORS I-DPS-AMT ABOVE.                                  
002650     05  I-PREV-DPS-AMT        PIC S9(07)V9(4).                   
002660     05  I-PREV-DPS-FLAG       PIC X.                             
002670         88  I-PREV-DPS-PRESENT    VALUE 'Y'.                     
002680*       MIRRORS I-OCF-AMT ABOVE.                                  
002690     05  I-PREV-OCF-AMT        PIC S9(15)V99.                     
002700     05  I-PREV-OCF-FLAG       PIC X.                             
002710         88  I-PREV-OCF-PRESENT    VALUE 'Y'.                     
002720*       MIRRORS I-TOTAL-DEBT-AMT ABOVE.                           
002730     05  I-PREV-TOTAL-DEBT-AMT PIC S9(15)V99.                     
002740     05  I-PREV-TOTAL-DEBT-FLAG PIC X.                            
002750         88  I-PREV-TOTAL-DEBT-PRESENT VALUE 'Y'.                 
002760*       MIRRORS I-SHR-EQUITY-AMT ABOVE -- LAST OF THE             
002770*       PRIOR-YEAR MIRROR FIELDS.                                 
002780     05  I-PREV-SHR-EQUITY-AMT PIC S9(15)V99.                     
002790     05  I-PREV-SHR-EQUITY-FLAG PIC X.                            
002800         88  I-PREV-SHR-EQUITY-PRESENT VALUE 'Y'.                 
002810*   PAD TO THE 300-BYTE RECORD LENGTH DECLARED ABOVE --           
002820*   LEAVES ROOM FOR A NINTH METRIC WITHOUT A RECORD               
002830*   LENGTH CHANGE, SHOULD THE DESK EVER ASK FOR ONE.              
002840     05  FILLER                 PIC X(14).                        
002850                                                                  
002860*=====================================================            
002870* I-STOCK-REC FIELD DICTIONARY -- ONE LINE PER FIELD,             
002880* FOR WHOEVER HAS TO MAP A NEW EXTRACT COLUMN AGAINST             
002890* THIS LAYOUT WITHOUT READING EVERY MOVE STATEMENT IN             
002900* THE PROCEDURE DIVISION.                                         
002910*                                                                 
002920* I-TICKER               NGX TICKER SYMBOL, LEFT-JUST.            
002930* I-COMPANY-NAME         FULL REGISTERED COMPANY NAME.            
002940* I-CURRENT-YEAR         CURRENT FISCAL YEAR, 'YYYY'.             
002950* I-PREVIOUS-YEAR        PRIOR FISCAL YEAR, 'YYYY'.               
002960* I-CURRENT-YEAR-N       NUMERIC VIEW OF THE ABOVE.               
002970* I-PREVIOUS-YEAR-N      NUMERIC VIEW OF THE ABOVE.               
002980* I-REVENUE-AMT/FLAG     TOTAL REVENUE, CURRENT FY.               
002990* I-PAT-AMT/FLAG         PROFIT AFTER TAX, CURRENT FY.            
003000* I-EPS-AMT/FLAG         EARNINGS PER SHARE, CURR FY.             
003010* I-DPS-AMT/FLAG         DIVIDEND PER SHARE, CURR FY.             
003020* I-TOTAL-DEBT-AMT/FLAG  TOTAL DEBT, CURRENT FY.                  
003030* I-SHR-EQUITY-AMT/FLAG  SHAREHOLDERS' EQUITY, CURR FY.           
003040* I-OCF-AMT/FLAG         OPERATING CASH FLOW, CURR FY.            
003050* I-PREV-REVENUE-AMT/FLAG    REVENUE, PRIOR FY.                   
003060* I-PREV-PAT-AMT/FLAG        PAT, PRIOR FY.                       
003070* I-PREV-EPS-AMT/FLAG        EPS, PRIOR FY.                       
003080* I-PREV-DPS-AMT/FLAG        DPS, PRIOR FY.                       
003090* I-PREV-OCF-AMT/FLAG        OCF, PRIOR FY.                       
003100* I-PREV-TOTAL-DEBT-AMT/FLAG TOTAL DEBT, PRIOR FY.                
003110* I-PREV-SHR-EQUITY-AMT/FLAG EQUITY, PRIOR FY.                    
003120*                                                                 
003130* EVERY -FLAG FIELD IS 'Y' WHEN THE PAIRED -AMT FIELD             
003140* CAME IN POPULATED ON THE EXTRACT, 'N' WHEN IT DID               
003150* NOT -- SEE BRK-0301 IN THE CHANGE LOG ABOVE.  A                 
003160* MISSING FIGURE PRINTS AS A DASH ON THE REPORT, NOT              
003170* AS A MISLEADING ZERO.                                           
003180*=====================================================            
003190                                                                  
003200*-----------------------------------------------------            
003210* ANALYSIS-REPORT -- THE PRINTED NAPKIN MATH SCREEN,              
003220* ONE HEADING/DETAIL/TRAILER BLOCK PER TICKER PLUS A              
003230* RUN CONTROL TOTALS LINE AT THE END (BRK-0388).                  
003240*-----------------------------------------------------            
003250*   58-LINE PAGE, FOOTING AT 54 -- LEAVES FOUR LINES OF           
003260*   BOTTOM MARGIN BEFORE THE FORM-FEED SO A TICKER'S              
003270*   THREE-LINE TRAILER NEVER GETS ORPHANED ACROSS A               
003280*   PAGE BREAK BY ITSELF.  AT EOP ON THE WRITE VERB               
003290*   FIRES OFF THIS FOOTING LINE, NOT THE PHYSICAL                 
003300*   BOTTOM OF THE FORM.                                           
003310 FD  ANALYSIS-REPORT                                              
003320     LABEL RECORD IS OMITTED                                      
003330     RECORD CONTAINS 132 CHARACTERS                               
003340     LINAGE IS 58 LINES                                           
003350         WITH FOOTING AT 54                                       
003360     DATA RECORD IS PRTLINE.                                      
003370*   GENERIC 132-BYTE OUTPUT AREA -- EVERY XXX-LINE                
003380*   GROUP BELOW IS MOVED HERE ONLY AT WRITE TIME, NEVER           
003390*   BUILT DIRECTLY IN PRTLINE ITSELF.                             
003400 01  PRTLINE                    PIC X(132).                       
003410                                                                  
003420 WORKING-STORAGE SECTION.                                         
003430                                                                  
003440*-----------------------------------------------------            
003450* TWO 77-LEVEL STANDALONES, PER DP STANDARDS SHOP-WIDE            
003460* 1993 UPDATE -- A SINGLE-PURPOSE SWITCH OR SUBSCRIPT             
003470* USED BY ONLY ONE PARAGRAPH RANGE IS DECLARED 77 AND             
003480* KEPT OUT OF THE GROUP-LEVEL WORK AREAS BELOW SO IT              
003490* DOES NOT DRIFT WHEN THOSE GROUPS ARE RESIZED.                   
003500*-----------------------------------------------------            
003510 77  MORE-RECS               PIC XXX VALUE 'YES'.                 
003520 77  METRIC-IDX              PIC 9(02) COMP VALUE 0.              
003530                                                                  
003540*-----------------------------------------------------            
003550* RUN COUNTERS -- ALL COMP PER DP STANDARDS SHOP-WIDE.            
003560* (METRIC-IDX, THE ONE SUBSCRIPT THAT DRIVES THE                  
003570* METRIC-TABLE PERFORM VARYING, LIVES AS A 77-LEVEL               
003580* ABOVE INSTEAD OF IN THIS GROUP -- SEE NOTE ABOVE.)              
003590*-----------------------------------------------------            
003600 01  RUN-COUNTERS.                                                
003610*        PAGE NUMBER, BUMPED ONLY BY 9900-HEADING.                
003620     05  C-PCTR                PIC 9(02) COMP VALUE 0.            
003630*        TICKERS PROCESSED THIS RUN, FOR THE RUN                  
003640*        TOTALS LINE.                                             
003650     05  C-GT-STOCK-CTR           PIC 9(06) COMP VALUE 0.         
003660*        RUN-WIDE BUY/HOLD/SELL COUNTS -- BUMPED IN               
003670*        4200-PRINT-TRAILER, PRINTED IN 5100.                     
003680     05  C-GT-BUY-CTR             PIC 9(06) COMP VALUE 0.         
003690     05  C-GT-HOLD-CTR            PIC 9(06) COMP VALUE 0.         
003700     05  C-GT-SELL-CTR            PIC 9(06) COMP VALUE 0.         
003710*        SUBSCRIPT INTO C-TRIM-BUFFER, OWNED BY                   
003720*        8110-TRIM-LEADING-SPACES -- SHARED ACROSS ALL            
003730*        SIX 8XXX FORMATTERS, NOT JUST ONE.                       
003740     05  C-TRIM-POS            PIC 9(02) COMP VALUE 0.            
003750     05  FILLER                 PIC X(06).                        
003760                                                                  
003770*-----------------------------------------------------            
003780* RUN-DATE WORK AREA -- PACKED/UNPACKED VIEW FOLLOWS              
003790* THIS SHOP'S USUAL REDEFINES TRICK FOR GETTING BOTH              
003800* A SPLIT-FIELD AND A SINGLE-NUMERIC VIEW OF A DATE.              
003810*-----------------------------------------------------            
003820 01  CURR-DATE.                                                   
003830*       I-CD-YEAR/-MONTH/-DAY ARE SLICED STRAIGHT OUT OF          
003840*       FUNCTION CURRENT-DATE'S YYYYMMDD RESULT BY 1000-          
003850*       INIT, THEN MOVED ON INTO O-YEAR/O-MONTH/O-DAY ON          
003860*       TITLE-LINE ABOVE.                                         
003870     05  I-CD-YEAR             PIC 9(04).                         
003880     05  I-CD-MONTH            PIC 9(02).                         
003890     05  I-CD-DAY              PIC 9(02).                         
003900     05  FILLER                 PIC X(02) VALUE SPACES.           
003910*       REDEFINES BELOW GIVES US THE SAME EIGHT DIGITS AS         
003920*       ONE STRAIGHT NUMERIC PICTURE WHEN 1000-INIT NEEDS         
003930*       TO TEST FOR AN ALL-ZERO CLOCK INSTEAD OF TESTING          
003940*       THREE SEPARATE FIELDS -- THE TRAILING FILLER              
003950*       BELOW ONLY PADS THE GROUP OUT TO MATCH THE TWO            
003960*       SPARE BYTES ABOVE, IT CARRIES NO DATA OF ITS OWN.         
003970 01  CURR-DATE-NUM REDEFINES CURR-DATE.                           
003980     05  I-CD-NUMERIC-8        PIC 9(08).                         
003990     05  FILLER                 PIC X(02).                        
004000                                                                  
004010*-----------------------------------------------------            
004020* GENERIC PCT-CHANGE PARAMETER AREA -- 6000-CALC-PCT-             
004030* CHANGE READS THE -CURRENT/-PREVIOUS PAIR AND HANDS              
004040* BACK -RESULT/-RESULT-FLAG.  SAME IN/OUT-AREA IDEA               
004050* USED BY EVERY EVAL PARAGRAPH BELOW.                             
004060*-----------------------------------------------------            
004070 01  PCT-CHANGE-WORK.                                             
004080*        CALLER LOADS THIS-YEAR VALUE/FLAG HERE BEFORE            
004090*        PERFORMING 6000.                                         
004100     05  C-PCC-CURRENT         PIC S9(15)V9(4).                   
004110     05  C-PCC-CURRENT-FLAG    PIC X.                             
004120*        CALLER LOADS PRIOR-YEAR VALUE/FLAG HERE.                 
004130     05  C-PCC-PREVIOUS        PIC S9(15)V9(4).                   
004140     05  C-PCC-PREVIOUS-FLAG   PIC X.                             
004150*        UNSIGNED COPY OF C-PCC-PREVIOUS, BUILT                   
004160*        INSIDE 6000 SO THE DENOMINATOR IS ALWAYS                 
004170*        POSITIVE.                                                
004180     05  C-PCC-ABS-PREVIOUS    PIC S9(15)V9(4).                   
004190*        6000'S ANSWER -- THE PERCENT CHANGE, HANDED              
004200*        BACK TO THE CALLER.                                      
004210     05  C-PCC-RESULT          PIC S9(07)V9(4).                   
004220*        'Y' IF C-PCC-RESULT IS MEANINGFUL, 'N' IF                
004230*        6000 BAILED OUT EARLY ON ONE OF ITS THREE                
004240*        GUARD CONDITIONS.                                        
004250     05  C-PCC-RESULT-FLAG     PIC X.                             
004260     05  FILLER                 PIC X(05).                        
004270                                                                  
004280*-----------------------------------------------------            
004290* THE EIGHT NAPKIN-MATH METRICS.  ONE ROW PER METRIC,             
004300* LOADED IN THE FIXED ORDER THE RESEARCH DESK WANTS               
004310* THEM PRINTED (REVENUE, PAT, EPS, DPS, PAYOUT, D/E,              
004320* ROE, OCF).                                                      
004330*-----------------------------------------------------            
004340 01  METRIC-TABLE.                                                
004350     05  METRIC-ROW OCCURS 8 TIMES.                               
004360*            PRINT CAPTION -- 'REVENUE', 'PROFIT AFTER TAX',      
004370*            ETC, LOADED VERBATIM BY EACH 2100-2800 EVAL.         
004380         10  WM-METRIC-NAME     PIC X(30).                        
004390*            THIS-YEAR VALUE, RAW -- NAIRA, PER-SHARE NAIRA,      
004400*            OR A RATIO DEPENDING ON WM-FORMAT-TYPE BELOW.        
004410         10  WM-CURRENT-VALUE   PIC S9(15)V9(4).                  
004420*            'Y' IF WM-CURRENT-VALUE WAS ON THE INPUT RECORD,     
004430*            'N' IF THE FIELD CAME IN ZERO/UNPOPULATED.           
004440         10  WM-CURRENT-FLAG    PIC X.                            
004450*            PRIOR-YEAR MIRROR OF WM-CURRENT-VALUE, USED BY       
004460*            6000-CALC-PCT-CHANGE FOR THE Y/Y COMPARISON.         
004470         10  WM-PREVIOUS-VALUE  PIC S9(15)V9(4).                  
004480*            SAME PRESENT/ABSENT MEANING AS WM-CURRENT-FLAG,      
004490*            BUT FOR THE PRIOR-YEAR FIGURE.                       
004500         10  WM-PREVIOUS-FLAG   PIC X.                            
004510*            PERCENT CHANGE CURRENT VS PRIOR, WHEN BOTH           
004520*            YEARS ARE PRESENT -- BLANK OTHERWISE.                
004530         10  WM-YOY-CHANGE      PIC S9(07)V99.                    
004540*            'Y' IF WM-YOY-CHANGE IS MEANINGFUL THIS ROW.         
004550         10  WM-YOY-FLAG        PIC X.                            
004560*            THE TRAFFIC-LIGHT CALL FOR THIS ROW, SET BY          
004570*            THE ROW'S OWN 2100-2800 EVAL PARAGRAPH.              
004580         10  WM-SIGNAL          PIC X(06).                        
004590             88  WM-SIGNAL-GREEN    VALUE 'GREEN '.               
004600             88  WM-SIGNAL-YELLOW   VALUE 'YELLOW'.               
004610             88  WM-SIGNAL-RED      VALUE 'RED   '.               
004620*            ONE-SENTENCE PLAIN-ENGLISH REASON FOR THE CALL       
004630*            ABOVE -- PRINTED NEXT TO THE METRIC ON THE           
004640*            DETAIL LINE SO THE ANALYST DOES NOT HAVE TO          
004650*            RE-DERIVE THE RULE FROM THE NUMBERS.                 
004660         10  WM-EXPLANATION     PIC X(80).                        
004670*            ROUTES 4100-PRINT-METRIC-LINE TO THE RIGHT ONE       
004680*            OF THE 8100-8600 FORMATTERS FOR THIS ROW.            
004690         10  WM-FORMAT-TYPE     PIC X(08).                        
004700         10  FILLER             PIC X(02).                        
004710                                                                  
004720*-----------------------------------------------------            
004730* PER-STOCK OUTCOME -- OVERALL RECOMMENDATION, THE                
004740* SUMMARY LINE FOR THE TRAILER, AND THE SIGNAL TALLY              
004750* USED BY BOTH THE TRAILER AND THE DECISION LOGIC.                
004760*-----------------------------------------------------            
004770 01  STOCK-RESULT.                                                
004780*        SET BY 3100, PRINTED BY 4200, TALLIED INTO               
004790*        C-GT-BUY-CTR/C-GT-HOLD-CTR/C-GT-SELL-CTR.                
004800     05  C-RECOMMENDATION      PIC X(04).                         
004810         88  C-REC-BUY             VALUE 'BUY '.                  
004820         88  C-REC-HOLD            VALUE 'HOLD'.                  
004830         88  C-REC-SELL            VALUE 'SELL'.                  
004840*        THE PLAIN-ENGLISH SENTENCE STRING-BUILT BY               
004850*        3100, ONE OF FIVE POSSIBLE WORDINGS.                     
004860     05  C-SUMMARY             PIC X(100).                        
004870*        RESET TO ZERO EACH TICKER BY 3000-COUNT-                 
004880*        SIGNALS, THEN BUMPED ONE ROW AT A TIME BY                
004890*        3010-TALLY-ONE-SIGNAL.                                   
004900     05  C-GREEN-COUNT         PIC 9(02) COMP VALUE 0.            
004910     05  C-YELLOW-COUNT        PIC 9(02) COMP VALUE 0.            
004920     05  C-RED-COUNT           PIC 9(02) COMP VALUE 0.            
004930     05  FILLER                 PIC X(08).                        
004940                                                                  
004950*-----------------------------------------------------            
004960* SINGLE-DIGIT DISPLAY VIEW OF THE SIGNAL COUNTS -- FOR           
004970* USE IN THE STRING-BUILT SUMMARY SENTENCE (BRK-0201).            
004980* 8 METRICS MAX, SO ONE DIGIT ALWAYS HOLDS THE COUNT.             
004990*-----------------------------------------------------            
005000 01  SIGNAL-DISPLAY.                                              
005010*        LOADED FROM C-GREEN-COUNT JUST BEFORE THE                
005020*        STRING VERB IN 3100.                                     
005030     05  D-SIG-GREEN            PIC 9.                            
005040     05  D-SIG-YELLOW           PIC 9.                            
005050     05  D-SIG-RED              PIC 9.                            
005060     05  FILLER                 PIC X(05).                        
005070                                                                  
005080*-----------------------------------------------------            
005090* RATIO WORK FIELDS FOR PAYOUT/D-E/ROE (BRK-0129,                 
005100* BRK-0155, BRK-0201).                                            
005110*-----------------------------------------------------            
005120 01  RATIO-WORK.                                                  
005130*        SET BY 2500-EVAL-PAYOUT, CHECKED AGAINST THE             
005140*        30/70/100 PCT BANDS THERE.                               
005150     05  C-PAYOUT-RATIO        PIC S9(07)V9(4).                   
005160*        SET BY 2600-EVAL-DEBT-EQUITY, CHECKED AGAINST            
005170*        THE 1.0/1.5/2.0X BANDS THERE.                            
005180     05  C-DEBT-EQUITY-RATIO   PIC S9(07)V9(4).                   
005190*        SET BY 2700-EVAL-ROE, CHECKED AGAINST THE                
005200*        8/15 PCT BANDS THERE.                                    
005210     05  C-ROE-PCT             PIC S9(07)V9(4).                   
005220     05  FILLER                 PIC X(06).                        
005230                                                                  
005240*-----------------------------------------------------            
005250* DISPLAY-FORMAT WORK AREA -- SHARED PARAMETER/RETURN             
005260* AREA FOR THE 8100-8600 FORMATTING PARAGRAPHS                    
005270* (BRK-0233 -- CURRENCY SCALING TO T/B/M SUFFIXES).               
005280*-----------------------------------------------------            
005290 01  FMT-WORK.                                                    
005300*            THE CALLER MOVES THE RAW VALUE HERE BEFORE           
005310*            PERFORMING ONE OF 8100 THRU 8600.                    
005320     05  C-FMT-AMOUNT          PIC S9(15)V9(4).                   
005330*            'Y'/'N' PRESENT-ABSENT FLAG, COPIED IN FROM          
005340*            THE CALLER'S WM-CURRENT-FLAG OR WM-YOY-FLAG.         
005350     05  C-FMT-FLAG            PIC X.                             
005360*            UNSIGNED COPY OF C-FMT-AMOUNT ONCE THE SIGN          
005370*            HAS BEEN PEELED OFF INTO C-FMT-SIGN-CHAR.            
005380     05  C-FMT-ABS-AMOUNT      PIC 9(15)V9(4).                    
005390*            '-' OR SPACE, STRUNG BACK ONTO THE FRONT OF          
005400*            THE FORMATTED FIGURE AT THE END OF EACH              
005410*            FORMATTER.                                           
005420     05  C-FMT-SIGN-CHAR       PIC X.                             
005430*            CURRENCY-SCALE INTERMEDIATE -- HOLDS THE             
005440*            AMOUNT AFTER DIVIDING BY 1000/1000000/ETC            
005450*            BUT BEFORE EDITING, INSIDE 8100 ONLY.                
005460     05  C-FMT-SCALED          PIC 9(09)V99.                      
005470*            ROUNDING INTERMEDIATES, ONE PER DECIMAL              
005480*            PLACE THE SIX FORMATTERS NEED -- WHOLE               
005490*            NUMBERS (OCF/NUMBER), ONE PLACE (YOY), TWO           
005500*            PLACES (PAYOUT, D/E, ROE).                           
005510     05  C-RND-0DP             PIC 9(15).                         
005520     05  C-RND-1DP             PIC 9(13)V9.                       
005530     05  C-RND-2DP             PIC 9(13)V99.                      
005540*            THE FINISHED PRINT-READY STRING, BUILT BY            
005550*            STRING/UNSTRING AND HANDED BACK TO THE CALLER        
005560*            AS WM-CURRENT-DISP OR WM-YOY-DISP.                   
005570     05  C-FMT-OUTPUT          PIC X(20).                         
005580*            SCRATCH AREA FOR 8110-TRIM-LEADING-SPACES --         
005590*            NOT MEANINGFUL OUTSIDE THAT ONE PARAGRAPH.           
005600     05  C-TRIM-BUFFER         PIC X(20).                         
005610     05  FILLER                 PIC X(06).                        
005620                                                                  
005630*-----------------------------------------------------            
005640* NUMERIC-EDITED PICTURE TEMPLATES -- ONE PER DECIMAL             
005650* PLACE THE FORMATTERS PRODUCE, WITH ZERO-SUPPRESSING             
005660* Z'S SO A SMALL FIGURE DOES NOT PRINT WITH LEADING               
005670* ZEROES ON THE REPORT.                                           
005680*-----------------------------------------------------            
005690 01  EDIT-TEMPLATES.                                              
005700*       WHOLE-NUMBER TEMPLATE -- USED BY 8200-FORMAT-PAYOUT,      
005710*       WHOSE ANSWER IS A WHOLE PERCENT WITH NO DECIMAL           
005720*       PLACES ON THE PRINTED REPORT.                             
005730     05  EDIT-0DP            PIC Z(9)9.                           
005740*       ONE-DECIMAL TEMPLATE -- 8400-FORMAT-ROE AND               
005750*       8600-FORMAT-YOY'S Y/Y CHANGE COLUMN.                      
005760     05  EDIT-1DP            PIC Z(8)9.9.                         
005770*       TWO-DECIMAL TEMPLATE -- 8100-FORMAT-CURRENCY'S            
005780*       NAIRA FIGURES AND 8300-FORMAT-DEBT-EQUITY'S RATIO.        
005790     05  EDIT-2DP            PIC Z(8)9.99.                        
005800*       FOUR-DECIMAL TEMPLATE -- 8500-FORMAT-NUMBER'S             
005810*       NAIRA-PER-SHARE FIGURES, WHERE EPS/DPS ARE SMALL          
005820*       ENOUGH THAT TWO DECIMAL PLACES WOULD LOSE                 
005830*       PRECISION THE DESK CARES ABOUT.                           
005840     05  EDIT-4DP            PIC Z(6)9.9999.                      
005850     05  FILLER                 PIC X(10).                        
005860                                                                  
005870*-----------------------------------------------------            
005880* REPORT LINES -- HEADING, DETAIL AND TRAILER, ALL                
005890* 132 BYTES TO MATCH THE PRTLINE FD.  EACH 01 BELOW IS            
005900* BUILT IN WORKING STORAGE AND MOVED TO PRTLINE ON THE            
005910* WRITE, THE SAME PATTERN THE DESK USES ON THE OTHER              
005920* MONTH-END JOBS SO THE 4XXX PARAGRAPHS NEVER TOUCH               
005930* THE FD RECORD DIRECTLY.                                         
005940*-----------------------------------------------------            
005950*   RUN-DATE/PAGE-NUMBER TITLE LINE -- PRINTED ONCE AT            
005960*   THE TOP OF EVERY PAGE BY 9900-HEADING.                        
005970 01  TITLE-LINE.                                                  
005980     05  FILLER                 PIC X(06)                         
005990             VALUE 'DATE:'.                                       
006000*       O-MONTH/O-DAY/O-YEAR ARE LOADED FROM CURR-DATE            
006010*       BY 1000-INIT, NOT MOVED DIRECTLY OUT OF FUNCTION          
006020*       CURRENT-DATE -- SEE THE CURR-DATE COMMENTS DOWN           
006030*       IN WORKING-STORAGE BELOW.                                 
006040     05  O-MONTH                PIC 99.                           
006050     05  FILLER                 PIC X VALUE '/'.                  
006060     05  O-DAY                  PIC 99.                           
006070     05  FILLER                 PIC X VALUE '/'.                  
006080     05  O-YEAR                 PIC 9(04).                        
006090     05  FILLER                 PIC X(35) VALUE SPACES.           
006100*       CENTERED REPORT TITLE, HARD-CODED HERE RATHER             
006110*       THAN CARRIED IN A PARAMETER CARD -- THIS RUN HAS          
006120*       NEVER PRINTED ANYTHING BUT THE ONE REPORT.                
006130     05  FILLER                 PIC X(38)                         
006140         VALUE 'NAPKIN MATH NGX STOCK ANALYSIS REPORT'.           
006150     05  FILLER                 PIC X(35) VALUE SPACES.           
006160     05  FILLER                 PIC X(06)                         
006170             VALUE 'PAGE:'.                                       
006180*       O-PCTR IS MOVED FROM C-PCTR (COMP, IN RUN-                
006190*       COUNTERS BELOW) BY 9900-HEADING EACH TIME THE             
006200*       PAGE TURNS -- PIC Z9 IS PLENTY, THIS REPORT HAS           
006210*       NEVER RUN LONG ENOUGH TO SEE PAGE 100.                    
006220     05  O-PCTR                 PIC Z9.                           
006230*        (6+2+1+2+1+4+35+38+35+6+2 = 132 BYTES.)                  
006240                                                                  
006250*   ONE PER TICKER -- IDENTIFIES THE STOCK AND SHOWS              
006260*   WHICH TWO FISCAL YEARS ARE BEING COMPARED BELOW.              
006270 01  STOCK-HEADING-LINE.                                          
006280*       LEFT-MARGIN JOB TAG -- LETS THE DESK TELL A               
006290*       NAPKMATH PAGE APART FROM ANY OTHER OVERNIGHT              
006300*       REPORT SITTING IN THE SAME OUTPUT BIN.                    
006310     05  FILLER                 PIC X(08)                         
006320             VALUE 'NAPKMATH'.                                    
006330     05  FILLER                 PIC X(02) VALUE SPACES.           
006340*       MOVED FROM I-TICKER BY 4000-PRINT-STOCK.                  
006350     05  O-SH-TICKER            PIC X(10).                        
006360     05  FILLER                 PIC X(02) VALUE SPACES.           
006370*       MOVED FROM I-COMPANY-NAME BY 4000-PRINT-STOCK --          
006380*       40 BYTES IS WIDE ENOUGH FOR EVERY LISTED NAME THE         
006390*       DESK HAS SENT US SO FAR.                                  
006400     05  O-SH-COMPANY           PIC X(40).                        
006410     05  FILLER                 PIC X(02) VALUE SPACES.           
006420     05  FILLER                 PIC X(03) VALUE 'FY '.            
006430*       MOVED FROM I-CURRENT-YEAR -- ALREADY EDITED               
006440*       ALPHANUMERIC ON THE EXTRACT, SO NO FURTHER                
006450*       FORMATTING NEEDED HERE.                                   
006460     05  O-SH-CURR-YEAR         PIC X(04).                        
006470     05  FILLER                 PIC X(04) VALUE ' VS '.           
006480     05  FILLER                 PIC X(03) VALUE 'FY '.            
006490*       MOVED FROM I-PREVIOUS-YEAR -- SAME DEAL AS                
006500*       O-SH-CURR-YEAR ABOVE.                                     
006510     05  O-SH-PREV-YEAR         PIC X(04).                        
006520     05  FILLER                 PIC X(50) VALUE SPACES.           
006530*        (8+2+10+2+40+2+3+4+4+3+4+50 = 132 BYTES.)                
006540                                                                  
006550*   COLUMN CAPTIONS FOR THE EIGHT-ROW METRIC TABLE --             
006560*   REPEATED MID-STOCK BY 4000-PRTHDG-REPEAT WHENEVER             
006570*   A DETAIL LINE FALLS ACROSS A PAGE BREAK.                      
006580 01  COLUMN-HEADING-1.                                            
006590     05  FILLER                 PIC X(03) VALUE SPACES.           
006600*       CAPTION SITS OVER O-DTL-METRIC-NAME BELOW.                
006610     05  FILLER                 PIC X(30) VALUE 'METRIC'.         
006620     05  FILLER                 PIC X(02) VALUE SPACES.           
006630*       CAPTION SITS OVER O-DTL-VALUE BELOW -- COVERS             
006640*       WHICHEVER OF THE SIX 8100-8600 FORMATTERS RAN.            
006650     05  FILLER                 PIC X(18) VALUE 'VALUE'.          
006660     05  FILLER                 PIC X(02) VALUE SPACES.           
006670*       CAPTION SITS OVER O-DTL-YOY-PCT BELOW.                    
006680     05  FILLER                 PIC X(08) VALUE 'YOY %'.          
006690     05  FILLER                 PIC X(02) VALUE SPACES.           
006700*       CAPTION SITS OVER O-DTL-SIGNAL BELOW -- GREEN,            
006710*       YELLOW OR RED, PER THE THRESHOLD TABLE UP TOP.            
006720     05  FILLER                 PIC X(06) VALUE 'SIGNAL'.         
006730     05  FILLER                 PIC X(02) VALUE SPACES.           
006740*       CAPTION SITS OVER O-DTL-EXPLANATION BELOW -- THE          
006750*       WIDEST COLUMN ON THE PAGE SINCE BRK-0402 WIDENED          
006760*       THE PLAIN-ENGLISH EXPLANATION TEXT.                       
006770     05  FILLER                 PIC X(59)                         
006780             VALUE 'EXPLANATION'.                                 
006790*        (3+30+2+18+2+8+2+6+2+59 = 132 BYTES -- SAME              
006800*        COLUMN STARTS AS METRIC-DETAIL-LINE BELOW.)              
006810                                                                  
006820*   ONE OF THESE PRINTS PER METRIC, EIGHT TIMES PER               
006830*   TICKER, VIA 4100-PRINT-METRIC-LINE.                           
006840 01  METRIC-DETAIL-LINE.                                          
006850     05  FILLER                 PIC X(03) VALUE SPACES.           
006860*       MOVED FROM WM-METRIC-NAME BY 4100-PRINT-METRIC-           
006870*       LINE -- A LITERAL LIKE 'DEBT/EQUITY RATIO', NOT           
006880*       COMPUTED.                                                 
006890     05  O-DTL-METRIC-NAME      PIC X(30).                        
006900     05  FILLER                 PIC X(02) VALUE SPACES.           
006910*       WHICHEVER 8100-8600 FORMATTER RAN LEAVES ITS              
006920*       ANSWER IN C-FMT-OUTPUT, WHICH 4100 MOVES HERE.            
006930     05  O-DTL-VALUE            PIC X(18).                        
006940     05  FILLER                 PIC X(02) VALUE SPACES.           
006950*       8600-FORMAT-YOY'S ANSWER, OR SPACES FOR THE               
006960*       LEVEL METRICS THAT CARRY NO Y/Y COLUMN OF THEIR           
006970*       OWN (PAYOUT, DEBT/EQUITY, ROE).                           
006980     05  O-DTL-YOY              PIC X(08).                        
006990     05  FILLER                 PIC X(02) VALUE SPACES.           
007000*       'GREEN', 'YELLW' OR 'RED  ' -- SET IN THIS ROW'S          
007010*       OWN 2100-2800 EVAL PARAGRAPH, NOT HERE.                   
007020     05  O-DTL-SIGNAL           PIC X(06).                        
007030     05  FILLER                 PIC X(02) VALUE SPACES.           
007040*       PLAIN-ENGLISH SENTENCE, ALSO SET BY THE ROW'S OWN         
007050*       EVAL PARAGRAPH -- WIDENED TO 59 BYTES UNDER BRK-          
007060*       0402 SO LONGER CALLS STOP TRUNCATING MID-WORD.            
007070     05  O-DTL-EXPLANATION      PIC X(59).                        
007080*        (3+30+2+18+2+8+2+6+2+59 = 132 BYTES.)                    
007090                                                                  
007100*   FIRST OF THREE TRAILER LINES -- THE OVERALL BUY/              
007110*   HOLD/SELL CALL FROM 3100-DECIDE-RECOMMENDATION.               
007120 01  TRAILER-LINE-1.                                              
007130     05  FILLER                 PIC X(03) VALUE SPACES.           
007140     05  FILLER                 PIC X(15)                         
007150             VALUE 'RECOMMENDATION:'.                             
007160     05  FILLER                 PIC X(01) VALUE SPACES.           
007170*       'BUY ', 'HOLD' OR 'SELL' -- MOVED STRAIGHT FROM           
007180*       C-RECOMMENDATION, SET BY 3100-DECIDE-                     
007190*       RECOMMENDATION'S FIVE-WAY EVALUATE.                       
007200     05  O-TRL-RECOMMENDATION   PIC X(04).                        
007210     05  FILLER                 PIC X(109) VALUE SPACES.          
007220*        (3+15+1+4+109 = 132 BYTES.)                              
007230                                                                  
007240*   SECOND TRAILER LINE -- THE PLAIN-ENGLISH SUMMARY              
007250*   SENTENCE BUILT BY THE STRING IN 3100 (BRK-0201).              
007260 01  TRAILER-LINE-2.                                              
007270     05  FILLER                 PIC X(03) VALUE SPACES.           
007280*       MOVED FROM C-SUMMARY, THE STRING'D SENTENCE               
007290*       BUILT BY 3100 -- SEE THE BRK-0402 CHANGE-LOG              
007300*       ENTRY FOR WHY THIS FIELD GREW FROM 90 TO 100.             
007310     05  O-TRL-SUMMARY          PIC X(100).                       
007320     05  FILLER                 PIC X(29) VALUE SPACES.           
007330*        (3+100+29 = 132 BYTES -- WIDENED FROM X(90)/             
007340*        X(19) WHEN C-SUMMARY GREW TO MATCH THE WIDER             
007350*        SUMMARY SENTENCE.)                                       
007360                                                                  
007370*   THIRD TRAILER LINE -- THE GREEN/YELLOW/RED SIGNAL             
007380*   COUNT FOOTNOTE FOR THIS ONE TICKER.                           
007390 01  TRAILER-LINE-3.                                              
007400     05  FILLER                 PIC X(03) VALUE SPACES.           
007410     05  FILLER                 PIC X(08)                         
007420             VALUE 'SIGNALS:'.                                    
007430     05  FILLER                 PIC X(01) VALUE SPACES.           
007440     05  FILLER                 PIC X(02) VALUE 'G='.             
007450*       MOVED FROM C-GREEN-COUNT, TALLIED BY 3000-COUNT-          
007460*       SIGNALS/3010-TALLY-ONE-SIGNAL FOR THIS TICKER'S           
007470*       EIGHT ROWS.                                               
007480     05  O-TRL-GREEN            PIC Z9.                           
007490     05  FILLER                 PIC X(02) VALUE SPACES.           
007500     05  FILLER                 PIC X(02) VALUE 'Y='.             
007510*       SAME IDEA AS O-TRL-GREEN, YELLOW COUNT.                   
007520     05  O-TRL-YELLOW           PIC Z9.                           
007530     05  FILLER                 PIC X(02) VALUE SPACES.           
007540     05  FILLER                 PIC X(02) VALUE 'R='.             
007550*       SAME IDEA AGAIN, RED COUNT.                               
007560     05  O-TRL-RED              PIC Z9.                           
007570     05  FILLER                 PIC X(104) VALUE SPACES.          
007580*        (3+8+1+2+2+2+2+2+2+2+2+104 = 132 BYTES.)                 
007590                                                                  
007600*   ONE-LINE RUN SCORECARD, PRINTED ONCE AT THE VERY              
007610*   END OF THE REPORT BY 5100-PRINT-RUN-TOTALS                    
007620*   (BRK-0388 -- MONTH-END RECONCILIATION REQUEST).               
007630 01  RUN-TOTALS-LINE.                                             
007640     05  FILLER                 PIC X(03) VALUE SPACES.           
007650     05  FILLER                 PIC X(18)                         
007660             VALUE 'STOCKS PROCESSED:'.                           
007670*       MOVED FROM C-GT-STOCK-CTR (COMP) AT END-OF-JOB.           
007680     05  O-RT-STOCKS            PIC ZZZ,ZZ9.                      
007690     05  FILLER                 PIC X(03) VALUE SPACES.           
007700     05  FILLER                 PIC X(05) VALUE 'BUY:'.           
007710*       MOVED FROM C-GT-BUY-CTR (COMP).                           
007720     05  O-RT-BUY               PIC ZZ,ZZ9.                       
007730     05  FILLER                 PIC X(03) VALUE SPACES.           
007740     05  FILLER                 PIC X(06) VALUE 'HOLD:'.          
007750*       MOVED FROM C-GT-HOLD-CTR (COMP).                          
007760     05  O-RT-HOLD              PIC ZZ,ZZ9.                       
007770     05  FILLER                 PIC X(03) VALUE SPACES.           
007780     05  FILLER                 PIC X(06) VALUE 'SELL:'.          
007790*       MOVED FROM C-GT-SELL-CTR (COMP) -- C-GT-BUY-CTR PLUS      
007800*       C-GT-HOLD-CTR PLUS C-GT-SELL-CTR SHOULD ALWAYS EQUAL      
007810*       C-GT-STOCK-CTR ABOVE; 5100 DOES NOT CROSS-FOOT IT,        
007820*       BUT AN OPERATOR SCANNING THE LINE CAN.                    
007830     05  O-RT-SELL              PIC ZZ,ZZ9.                       
007840     05  FILLER                 PIC X(60) VALUE SPACES.           
007850*        (3+18+7+3+5+6+3+6+6+3+6+6+60 = 132 BYTES,                
007860*        SAME AS EVERY OTHER LINE IN THE REPORT --                
007870*        THIS ONE JUST DOES NOT NEED TO LINE UP UNDER             
007880*        COLUMN-HEADING-1 SINCE IT PRINTS ONLY ONCE,              
007890*        AFTER THE LAST TICKER, NOT PER STOCK.)                   
007900                                                                  
007910*=====================================================            
007920* REPORT FIELD DICTIONARY -- THE O- PREFIX MARKS EVERY            
007930* FIELD THAT ACTUALLY MOVES DATA ONTO THE PRINTED PAGE,           
007940* AS OPPOSED TO THE LITERAL-VALUE FILLERS THAT SURROUND           
007950* THEM.  LISTED IN THE ORDER THEY APPEAR TOP TO BOTTOM            
007960* ON THE REPORT.                                                  
007970*                                                                 
007980* O-MONTH/O-DAY/O-YEAR   RUN DATE ON THE TITLE LINE.              
007990* O-PCTR                 PAGE NUMBER ON THE TITLE LINE.           
008000* O-SH-TICKER             TICKER, STOCK HEADING LINE.             
008010* O-SH-COMPANY            COMPANY NAME, STOCK HEADING.            
008020* O-SH-CURR-YEAR          CURRENT FY, STOCK HEADING.              
008030* O-SH-PREV-YEAR          PRIOR FY, STOCK HEADING.                
008040* O-DTL-METRIC-NAME       METRIC CAPTION, DETAIL LINE.            
008050* O-DTL-VALUE             FORMATTED VALUE, DETAIL LINE.           
008060* O-DTL-YOY               FORMATTED Y/Y PCT, DETAIL.              
008070* O-DTL-SIGNAL            GREEN/YELLOW/RED, DETAIL.               
008080* O-DTL-EXPLANATION       PLAIN-ENGLISH REASON, DETAIL.           
008090* O-TRL-RECOMMENDATION    BUY/HOLD/SELL, TRAILER 1.               
008100* O-TRL-SUMMARY           SUMMARY SENTENCE, TRAILER 2.            
008110* O-TRL-GREEN/YELLOW/RED  PER-TICKER SIGNAL COUNTS,               
008120*                         TRAILER 3.                              
008130* O-RT-STOCKS             TOTAL TICKERS PROCESSED,                
008140*                         RUN-TOTALS LINE.                        
008150* O-RT-BUY/HOLD/SELL      RUN-WIDE RECOMMENDATION                 
008160*                         COUNTS, RUN-TOTALS LINE.                
008170*=====================================================            
008180                                                                  
008190 PROCEDURE DIVISION.                                              
008200                                                                  
008210*=====================================================            
008220* PARAGRAPH MAP -- WHERE TO LOOK FOR WHAT.  KEPT AT               
008230* THE TOP SO THE NEXT PROGRAMMER TO TOUCH THIS DOES               
008240* NOT HAVE TO SCROLL THE WHOLE LISTING TO FIND A                  
008250* PARAGRAPH BY NUMBER RANGE.                                      
008260*                                                                 
008270* 0000        MAINLINE -- OPEN, DRIVE, CLOSE, STOP.               
008280* 1000        INIT -- OPENS, PRIMING READ, RUN-DATE,              
008290*             FIRST HEADING.                                      
008300* 2000-2000   MAINLINE PER-TICKER DRIVER -- CLEARS                
008310*             COUNTERS, CALLS EACH 2100-2800 EVAL,                
008320*             THEN 3000/3100, PRINTS, READS NEXT.                 
008330* 2100-2800   ONE EVAL PARAGRAPH PER METRIC ROW OF                
008340*             METRIC-TABLE -- REVENUE, PAT, EPS,                  
008350*             DPS, PAYOUT, DEBT/EQUITY, ROE, OCF, IN              
008360*             THAT ORDER, PER THE DP DIVISION'S METRIC            
008370*             SEQUENCE STANDARD.                                  
008380* 3000-3010   COUNT-SIGNALS / TALLY-ONE-SIGNAL -- WALK            
008390*             THE EIGHT WM-CURRENT-FLAG VALUES JUST               
008400*             SET BY 2100-2800 AND BUCKET THEM.                   
008410* 3100        DECIDE-RECOMMENDATION -- THE BUY/HOLD/              
008420*             SELL CALL FROM THE G/Y/R COUNTS.                    
008430* 4000-4200   PRINT PARAGRAPHS -- HEADING REPEAT,                 
008440*             ONE METRIC DETAIL LINE, THE THREE-LINE              
008450*             TRAILER.                                            
008460* 5000-5100   CLOSING -- RUN TOTALS LINE, FILE CLOSES.            
008470* 6000        CALC-PCT-CHANGE -- SHARED Y/Y PERCENT               
008480*             HELPER CALLED BY SIX OF THE EIGHT EVAL              
008490*             PARAGRAPHS (NOT PAYOUT OR DEBT/EQUITY,              
008500*             WHICH ARE RATIOS, NOT Y/Y COMPARISONS).             
008510* 8100-8600   SHARED FORMATTERS -- CURRENCY, PAYOUT,              
008520*             DEBT/EQUITY, ROE, PLAIN NUMBER, YOY                 
008530*             PERCENT -- EACH TURNS ONE WM-CURRENT-               
008540*             VALUE INTO PRINT-READY WM-CURRENT-DISP.             
008550* 8110        TRIM-LEADING-SPACES -- SHARED BY ALL SIX            
008560*             FORMATTERS ABOVE.                                   
008570* 9000        READ -- THE ONLY PLACE MORE-RECS IS                 
008580*             SET TO 'NO'.                                        
008590* 9900        HEADING -- FIRST-TIME-ON-A-PAGE HEADING,            
008600*             BUMPS C-PCTR.                                       
008610*=====================================================            
008620                                                                  
008630*=====================================================            
008640* REDEFINES INVENTORY -- THREE IN THIS PROGRAM, ALL IN            
008650* WORKING-STORAGE OR THE FILE SECTION, NONE IN LINKAGE            
008660* (THIS PROGRAM IS NOT CALLED, IT HAS NO LINKAGE                  
008670*   SECTION):                                                     
008680*                                                                 
008690* I-FY-BLOCK-N REDEFINES I-FY-BLOCK -- ALPHA FISCAL-              
008700*   YEAR LABELS VIEWED AS NUMERIC, SO 4000-PRINT-STOCK            
008710*   CAN TEST FOR AN ALL-ZERO YEAR (Y2K-0231).                     
008720* I-PS-CURR-ALPHA REDEFINES I-PS-CURR-BLOCK -- LETS               
008730*   2300/2400'S BAD-FLAG TRAP DUMP THE RAW EPS/DPS                
008740*   BYTES TO SYSOUT WHEN THE FLAG COMES IN GARBLED.               
008750* CURR-DATE-NUM REDEFINES CURR-DATE -- LETS 1000-                 
008760*   INIT TEST THE WHOLE RUN-DATE FOR ALL-ZERO IN ONE              
008770*   COMPARE INSTEAD OF THREE.                                     
008780*=====================================================            
008790                                                                  
008800*=====================================================            
008810* COMP-USAGE INVENTORY -- EVERY COUNTER, SUBSCRIPT AND            
008820* ACCUMULATOR IN THIS PROGRAM IS DECLARED COMP, PER DP            
008830* STANDARDS SHOP-WIDE -- NONE OF THEM EVER APPEAR ON              
008840* THE PRINTED REPORT UNEDITED, SO THERE IS NO REASON              
008850* TO PAY FOR DISPLAY-USAGE STORAGE OR CONVERSION:                 
008860*                                                                 
008870*   C-PCTR, C-GT-STOCK-CTR, C-GT-BUY-CTR, C-GT-HOLD-CTR,          
008880*   C-GT-SELL-CTR, C-TRIM-POS (IN RUN-COUNTERS);                  
008890*   C-GREEN-COUNT, C-YELLOW-COUNT, C-RED-COUNT (IN                
008900*   STOCK-RESULT); METRIC-IDX (77-LEVEL).                         
008910*                                                                 
008920* MONEY AND RATIO FIGURES THEMSELVES (I-REVENUE-AMT               
008930* AND ITS KIN) STAY ZONED DISPLAY, NOT COMP-3 -- THIS             
008940* SHOP HAS NEVER PACKED MONEY ON ANY JOB THE DP                   
008950* DIVISION RUNS, AND THIS PROGRAM IS NOT THE PLACE TO             
008960* START.                                                          
008970*=====================================================            
008980                                                                  
008990*=====================================================            
009000* NON-GOALS -- THINGS THIS PROGRAM DELIBERATELY DOES              
009010* NOT DO, SO THE NEXT REQUEST FOR ONE OF THESE DOES               
009020* NOT GET BOLTED ON WITHOUT A DESIGN CONVERSATION:                
009030*                                                                 
009040*   NO PRICE OR VALUATION DATA (P/E, MARKET CAP) --               
009050*   THIS IS A FUNDAMENTALS-ONLY SCREEN, NOT A PRICING             
009060*   MODEL.  NO PORTFOLIO OR POSITION TRACKING -- ONE              
009070*   REPORT ROW PER TICKER, NO CARRY-FORWARD STATE                 
009080*   BETWEEN RUNS.  NO INTERACTIVE INQUIRY -- BATCH                
009090*   ONLY, ONE PASS THROUGH STOCK-FINANCIALS PER RUN.              
009100*   NO MULTI-YEAR TREND (MORE THAN CURRENT VS PRIOR)              
009110*   -- THE DESK ASKED FOR A TWO-YEAR SNAPSHOT, NOT A              
009120*   FULL HISTORY.                                                 
009130*=====================================================            
009140                                                                  
009150*-----------------------------------------------------            
009160* A NOTE ON GO TO -- THIS PROGRAM USES GO TO ONLY TO              
009170* JUMP FORWARD TO A PARAGRAPH'S OWN -EXIT (6000, 8100-            
009180* 8600) OR TO LOOP A PARAGRAPH BACK ON ITSELF (8110) --           
009190* NEVER TO JUMP INTO THE MIDDLE OF ANOTHER PARAGRAPH.             
009200* SHOP STYLE SINCE BEFORE THIS PROGRAMMER'S TIME.                 
009210*-----------------------------------------------------            
009220                                                                  
009230*=====================================================            
009240* 0000-NAPKMATH-MAIN -- MAINLINE.                                 
009250*                                                                 
009260* THE WHOLE JOB IN FOUR LINES -- OPEN AND PRIME THE               
009270* READ (1000), WORK THE FILE ONE TICKER AT A TIME                 
009280* UNTIL THE EOF SWITCH FLIPS (2000 THRU 2000-EXIT),               
009290* PRINT THE RUN TOTALS AND CLOSE UP (5000), THEN                  
009300* STOP.  NOTHING BELOW THIS POINT IS REACHED EXCEPT               
009310* BY PERFORM -- THERE IS NO FALL-THROUGH INTO 1000.               
009320*=====================================================            
009330 0000-NAPKMATH-MAIN.                                              
009340     PERFORM 1000-INIT.                                           
009350     PERFORM 2000-MAINLINE THRU 2000-EXIT                         
009360         UNTIL MORE-RECS = 'NO'.                                  
009370     PERFORM 5000-CLOSING.                                        
009380     STOP RUN.                                                    
009390                                                                  
009400*=====================================================            
009410* 1000-INIT -- OPEN FILES, PRIME THE READ, RUN-DATE.              
009420*                                                                 
009430* THE PRIMING READ (LAST STATEMENT BELOW) IS WHY                  
009440* 2000-MAINLINE CAN TEST THE EOF SWITCH AT THE TOP                
009450* OF ITS PERFORM ... UNTIL INSTEAD OF THE BOTTOM --               
009460* A RECORD IS ALREADY WAITING IN I-STOCK-REC BY THE               
009470* TIME THE MAINLINE FIRST RUNS.  SAME IDIOM THE RENT              
009480* JOB USES.                                                       
009490*=====================================================            
009500 1000-INIT.                                                       
009510*   UPSI-0 IS THE TEST-RUN SWITCH -- SET ON THE JOB'S             
009520*   //SYSIN CARD (SEE THE PROC LIBRARY) WHEN THE DESK             
009530*   WANTS A DRY RUN WITHOUT PROMOTING THE REPORT TO               
009540*   THE DISTRIBUTION QUEUE.  THE FLAG ITSELF DOES NOT             
009550*   SKIP ANY LOGIC BELOW -- IT ONLY LOGS TO SYSOUT SO             
009560*   OPERATIONS KNOWS NOT TO SHIP THE OUTPUT.                      
009570     IF TEST-RUN-SW                                               
009580         DISPLAY 'NAPKMATH RUNNING IN TEST MODE'                  
009590     END-IF.                                                      
009600     MOVE FUNCTION CURRENT-DATE TO CURR-DATE.                     
009610*   BELT-AND-SUSPENDERS -- IF THE SYSTEM CLOCK EVER               
009620*   COMES BACK ZERO, DON'T LET A BLANK DATE GO OUT                
009630*   ON THE REPORT HEADING.  04/12 IS THE DAY THIS                 
009640*   PROGRAM FIRST WENT INTO PRODUCTION -- AS GOOD A               
009650*   DUMMY DATE AS ANY, AND EASY TO SPOT ON A LISTING              
009660*   IF IT EVER ACTUALLY PRINTS.                                   
009670     IF I-CD-NUMERIC-8 = ZERO                                     
009680         MOVE 19890412 TO I-CD-NUMERIC-8                          
009690     END-IF.                                                      
009700*   CURR-DATE-NUM/CURR-DATE IS A REDEFINES PAIR --                
009710*   THE CLOCK COMES BACK AS ONE 8-DIGIT NUMBER BUT                
009720*   THE HEADING WANTS MONTH/DAY/YEAR AS SEPARATE                  
009730*   FIELDS, SO WE READ IT BACK OUT THROUGH THE GROUP              
009740*   VIEW HERE.                                                    
009750     MOVE I-CD-MONTH TO O-MONTH.                                  
009760     MOVE I-CD-DAY   TO O-DAY.                                    
009770     MOVE I-CD-YEAR  TO O-YEAR.                                   
009780     OPEN INPUT  STOCK-FINANCIALS.                                
009790     OPEN OUTPUT ANALYSIS-REPORT.                                 
009800     PERFORM 9000-READ.                                           
009810     PERFORM 9900-HEADING.                                        
009820                                                                  
009830*=====================================================            
009840* 2000-MAINLINE -- ONE PASS PER TICKER RECORD.                    
009850*                                                                 
009860* THE EIGHT 2100-2800 PARAGRAPHS RUN IN THE FIXED                 
009870* ORDER THE RESEARCH DESK WANTS THEM PRINTED --                   
009880* REVENUE, PAT, EPS, DPS, PAYOUT, DEBT/EQUITY, ROE,               
009890* THEN OCF.  DO NOT REORDER THESE PERFORMS WITHOUT                
009900* CHECKING WITH THE DESK FIRST -- THE COLUMN ORDER                
009910* ON THE PRINTED REPORT FOLLOWS THIS SAME SEQUENCE                
009920* BECAUSE METRIC-TABLE IS LOADED IN THIS ORDER.                   
009930*=====================================================            
009940 2000-MAINLINE.                                                   
009950     PERFORM 2100-EVAL-REVENUE.                                   
009960     PERFORM 2200-EVAL-PAT.                                       
009970     PERFORM 2300-EVAL-EPS.                                       
009980     PERFORM 2400-EVAL-DPS.                                       
009990     PERFORM 2500-EVAL-PAYOUT.                                    
010000     PERFORM 2600-EVAL-DEBT-EQUITY.                               
010010     PERFORM 2700-EVAL-ROE.                                       
010020     PERFORM 2800-EVAL-OCF.                                       
010030     PERFORM 3000-COUNT-SIGNALS.                                  
010040     PERFORM 3100-DECIDE-RECOMMENDATION.                          
010050     PERFORM 4000-PRINT-STOCK.                                    
010060     ADD 1 TO C-GT-STOCK-CTR.                                     
010070     PERFORM 9000-READ.                                           
010080 2000-EXIT.                                                       
010090     EXIT.                                                        
010100                                                                  
010110*=====================================================            
010120* 2100-EVAL-REVENUE -- METRIC 1, REQUEST BRK-0114.                
010130*                                                                 
010140* TOP-LINE GROWTH.  DESK WANTS DOUBLE-DIGIT Y/Y GROWTH            
010150* TO COUNT AS A GREEN FLAG; ANYTHING POSITIVE BUT                 
010160* UNDER THAT BAR IS ONLY YELLOW; FLAT-TO-DOWN IS RED.             
010170* NO CURRENT-YEAR VALUE AT ALL IS HANDLED UP IN THE               
010180* EXTRACT JOB, NOT HERE -- I-REVENUE-FLAG SHOULD                  
010190* ALWAYS COME IN 'Y' FOR A REAL TICKER RECORD.                    
010200*=====================================================            
010210 2100-EVAL-REVENUE.                                               
010220     MOVE 'REVENUE' TO WM-METRIC-NAME(1).                         
010230     MOVE 'CURRENCY' TO WM-FORMAT-TYPE(1).                        
010240     MOVE I-REVENUE-AMT TO WM-CURRENT-VALUE(1).                   
010250     MOVE I-REVENUE-FLAG TO WM-CURRENT-FLAG(1).                   
010260     MOVE I-PREV-REVENUE-AMT TO WM-PREVIOUS-VALUE(1).             
010270     MOVE I-PREV-REVENUE-FLAG TO WM-PREVIOUS-FLAG(1).             
010280*   LOAD THE GENERIC PCT-CHANGE PARAMETER AREA AND                
010290*   CALL THE SHARED HELPER -- SAME IN/OUT-AREA IDEA               
010300*   REUSED BY ALL EIGHT METRIC PARAGRAPHS BELOW SO                
010310*   THE ROUNDING RULE ONLY LIVES IN ONE PLACE.                    
010320     MOVE I-REVENUE-AMT TO C-PCC-CURRENT.                         
010330     MOVE I-REVENUE-FLAG TO C-PCC-CURRENT-FLAG.                   
010340     MOVE I-PREV-REVENUE-AMT TO C-PCC-PREVIOUS.                   
010350     MOVE I-PREV-REVENUE-FLAG TO C-PCC-PREVIOUS-FLAG.             
010360     PERFORM 6000-CALC-PCT-CHANGE THRU 6000-EXIT.                 
010370     MOVE C-PCC-RESULT TO WM-YOY-CHANGE(1).                       
010380     MOVE C-PCC-RESULT-FLAG TO WM-YOY-FLAG(1).                    
010390     EVALUATE TRUE                                                
010400*       10 PCT OR BETTER Y/Y -- STRONG GROWTH.                    
010410         WHEN WM-YOY-FLAG(1) = 'Y' AND                            
010420              C-PCC-RESULT >= 10                                  
010430             MOVE 'GREEN ' TO WM-SIGNAL(1)                        
010440             MOVE 'REVENUE UP 10 PERCENT OR MORE Y/Y'             
010450                 TO WM-EXPLANATION(1)                             
010460*       POSITIVE BUT SLOWER THAN THE 10 PCT DESK BAR.             
010470         WHEN WM-YOY-FLAG(1) = 'Y' AND                            
010480              C-PCC-RESULT > 0                                    
010490             MOVE 'YELLOW' TO WM-SIGNAL(1)                        
010500             MOVE 'POSITIVE BUT BELOW THE 10-15 PCT'              
010510                 TO WM-EXPLANATION(1)                             
010520*       ZERO OR NEGATIVE Y/Y -- SHRINKING TOP LINE.               
010530         WHEN WM-YOY-FLAG(1) = 'Y'                                
010540             MOVE 'RED   ' TO WM-SIGNAL(1)                        
010550             MOVE 'REVENUE FLAT OR DECLINING Y/Y'                 
010560                 TO WM-EXPLANATION(1)                             
010570*       NO PRIOR-YEAR REVENUE ON FILE -- CANNOT                   
010580*       COMPUTE A TREND, SO NEITHER GREEN NOR RED.                
010590         WHEN OTHER                                               
010600             MOVE 'YELLOW' TO WM-SIGNAL(1)                        
010610             MOVE 'INSUFFICIENT DATA FOR Y/Y CHANGE'              
010620                 TO WM-EXPLANATION(1)                             
010630     END-EVALUATE.                                                
010640                                                                  
010650*=====================================================            
010660* 2200-EVAL-PAT -- METRIC 2, REQUEST BRK-0114.                    
010670*                                                                 
010680* PROFIT AFTER TAX.  A LOSS TRUMPS EVERYTHING ELSE --             
010690* CHECKED FIRST, BEFORE THE Y/Y TREND, BECAUSE A                  
010700* COMPANY LOSING MONEY THIS YEAR IS RED NO MATTER                 
010710* HOW MUCH THE LOSS SHRANK FROM LAST YEAR.                        
010720*=====================================================            
010730 2200-EVAL-PAT.                                                   
010740*   LOAD ROW 2 OF THE METRIC TABLE -- NAME, FORMAT                
010750*   TYPE, AND THE CURRENT/PRIOR VALUE-AND-FLAG PAIR.              
010760     MOVE 'PROFIT AFTER TAX' TO WM-METRIC-NAME(2).                
010770     MOVE 'CURRENCY' TO WM-FORMAT-TYPE(2).                        
010780     MOVE I-PAT-AMT TO WM-CURRENT-VALUE(2).                       
010790     MOVE I-PAT-FLAG TO WM-CURRENT-FLAG(2).                       
010800     MOVE I-PREV-PAT-AMT TO WM-PREVIOUS-VALUE(2).                 
010810     MOVE I-PREV-PAT-FLAG TO WM-PREVIOUS-FLAG(2).                 
010820*   SAME SHARED PCT-CHANGE HELPER AS 2100 ABOVE.                  
010830     MOVE I-PAT-AMT TO C-PCC-CURRENT.                             
010840     MOVE I-PAT-FLAG TO C-PCC-CURRENT-FLAG.                       
010850     MOVE I-PREV-PAT-AMT TO C-PCC-PREVIOUS.                       
010860     MOVE I-PREV-PAT-FLAG TO C-PCC-PREVIOUS-FLAG.                 
010870     PERFORM 6000-CALC-PCT-CHANGE THRU 6000-EXIT.                 
010880     MOVE C-PCC-RESULT TO WM-YOY-CHANGE(2).                       
010890     MOVE C-PCC-RESULT-FLAG TO WM-YOY-FLAG(2).                    
010900*   02/14/90 TCO -- CHECK FOR A LOSS FIRST, REGARDLESS            
010910*   OF THE Y/Y TREND.  A LOSS IS NEVER GREEN.                     
010920     EVALUATE TRUE                                                BRK0142A
010930*       A NET LOSS THIS YEAR IS ALWAYS RED, EVEN IF               
010940*       THE LOSS IS SMALLER THAN LAST YEAR'S.                     
010950         WHEN I-PAT-FLAG = 'Y' AND I-PAT-AMT < 0                  
010960             MOVE 'RED   ' TO WM-SIGNAL(2)                        
010970             MOVE 'NET LOSS -- COMPANY NOT PROFITABLE'            
010980                 TO WM-EXPLANATION(2)                             
010990*       PROFITABLE AND GROWING Y/Y.                               
011000         WHEN WM-YOY-FLAG(2) = 'Y' AND                            
011010              C-PCC-RESULT > 0                                    
011020             MOVE 'GREEN ' TO WM-SIGNAL(2)                        
011030             MOVE 'PROFITABILITY IMPROVING Y/Y'                   
011040                 TO WM-EXPLANATION(2)                             
011050*       PROFITABLE, DOWN LESS THAN 10 PCT -- CALL IT              
011060*       FLAT RATHER THAN A REAL DECLINE.                          
011070         WHEN WM-YOY-FLAG(2) = 'Y' AND                            
011080              C-PCC-RESULT > -10                                  
011090             MOVE 'YELLOW' TO WM-SIGNAL(2)                        
011100             MOVE 'PAT RELATIVELY FLAT Y/Y'                       
011110                 TO WM-EXPLANATION(2)                             
011120*       PROFITABLE BUT DOWN 10 PCT OR MORE -- A REAL              
011130*       EARNINGS DECLINE EVEN THOUGH STILL IN THE                 
011140*       BLACK.                                                    
011150         WHEN WM-YOY-FLAG(2) = 'Y'                                
011160             MOVE 'RED   ' TO WM-SIGNAL(2)                        
011170             MOVE 'CONSISTENT PROFIT DECLINE Y/Y'                 
011180                 TO WM-EXPLANATION(2)                             
011190*       NO PRIOR-YEAR PAT ON FILE.                                
011200         WHEN OTHER                                               
011210             MOVE 'YELLOW' TO WM-SIGNAL(2)                        
011220             MOVE 'INSUFFICIENT DATA FOR Y/Y CHANGE'              
011230                 TO WM-EXPLANATION(2)                             
011240     END-EVALUATE.                                                
011250                                                                  
011260*=====================================================            
011270* 2300-EVAL-EPS -- METRIC 3, REQUEST BRK-0114.                    
011280*                                                                 
011290* EARNINGS PER SHARE.  SAME NEGATIVE-VALUE-IS-ALWAYS-             
011300* RED SHAPE AS 2200-EVAL-PAT ABOVE, BUT THE Y/Y BANDS             
011310* ARE TIGHTER (5 PCT INSTEAD OF 10) BECAUSE EPS MOVES             
011320* MORE ON SHARE-COUNT NOISE THAN PAT DOES.                        
011330*=====================================================            
011340 2300-EVAL-EPS.                                                   
011350*   BAD-FLAG TRAP -- SEE I-PS-CURR-ALPHA IN THE FILE              
011360*   SECTION.  THE '94 EXTRACT BUG SENT SPACES IN THE              
011370*   FLAG BYTE INSTEAD OF Y OR N; TRAP AND LOG IT.                 
011380     IF I-EPS-FLAG NOT = 'Y' AND I-EPS-FLAG NOT = 'N'             
011390         DISPLAY 'BAD EPS/DPS BLOCK ON ' I-TICKER                 
011400         DISPLAY I-PS-CURR-ALPHA                                  
011410     END-IF.                                                      
011420*   LOAD ROW 3 -- SAME PATTERN AS 2100/2200 ABOVE.                
011430     MOVE 'EARNINGS PER SHARE' TO WM-METRIC-NAME(3).              
011440     MOVE 'NUMBER' TO WM-FORMAT-TYPE(3).                          
011450     MOVE I-EPS-AMT TO WM-CURRENT-VALUE(3).                       
011460     MOVE I-EPS-FLAG TO WM-CURRENT-FLAG(3).                       
011470     MOVE I-PREV-EPS-AMT TO WM-PREVIOUS-VALUE(3).                 
011480     MOVE I-PREV-EPS-FLAG TO WM-PREVIOUS-FLAG(3).                 
011490     MOVE I-EPS-AMT TO C-PCC-CURRENT.                             
011500     MOVE I-EPS-FLAG TO C-PCC-CURRENT-FLAG.                       
011510     MOVE I-PREV-EPS-AMT TO C-PCC-PREVIOUS.                       
011520     MOVE I-PREV-EPS-FLAG TO C-PCC-PREVIOUS-FLAG.                 
011530     PERFORM 6000-CALC-PCT-CHANGE THRU 6000-EXIT.                 
011540     MOVE C-PCC-RESULT TO WM-YOY-CHANGE(3).                       
011550     MOVE C-PCC-RESULT-FLAG TO WM-YOY-FLAG(3).                    
011560     EVALUATE TRUE                                                
011570*       NEGATIVE EPS THIS YEAR -- ALWAYS RED.                     
011580         WHEN I-EPS-FLAG = 'Y' AND I-EPS-AMT < 0                  
011590             MOVE 'RED   ' TO WM-SIGNAL(3)                        
011600             MOVE 'NEGATIVE EPS -- COMPANY LOSING MONEY'          
011610                 TO WM-EXPLANATION(3)                             
011620*       POSITIVE AND GROWING Y/Y.                                 
011630         WHEN WM-YOY-FLAG(3) = 'Y' AND                            
011640              C-PCC-RESULT > 0                                    
011650             MOVE 'GREEN ' TO WM-SIGNAL(3)                        
011660             MOVE 'EARNINGS PER SHARE GROWING Y/Y'                
011670                 TO WM-EXPLANATION(3)                             
011680*       DOWN LESS THAN 5 PCT -- CALL IT FLAT.                     
011690         WHEN WM-YOY-FLAG(3) = 'Y' AND                            
011700              C-PCC-RESULT > -5                                   
011710             MOVE 'YELLOW' TO WM-SIGNAL(3)                        
011720             MOVE 'EPS ROUGHLY FLAT Y/Y'                          
011730                 TO WM-EXPLANATION(3)                             
011740*       DOWN 5 PCT OR MORE -- A REAL DECLINE.                     
011750         WHEN WM-YOY-FLAG(3) = 'Y'                                
011760             MOVE 'RED   ' TO WM-SIGNAL(3)                        
011770             MOVE 'EARNINGS PER SHARE DECLINING Y/Y'              
011780                 TO WM-EXPLANATION(3)                             
011790*       NO PRIOR-YEAR EPS ON FILE.                                
011800         WHEN OTHER                                               
011810             MOVE 'YELLOW' TO WM-SIGNAL(3)                        
011820             MOVE 'INSUFFICIENT DATA FOR Y/Y CHANGE'              
011830                 TO WM-EXPLANATION(3)                             
011840     END-EVALUATE.                                                
011850                                                                  
011860*=====================================================            
011870* 2400-EVAL-DPS -- METRIC 4, REQUEST BRK-0129.                    
011880*                                                                 
011890* DIVIDEND PER SHARE.  UNLIKE THE OTHER SEVEN METRICS             
011900* THIS ONE BRANCHES BEFORE EVEN CALLING THE PCT-CHANGE            
011910* HELPER -- A ZERO OR MISSING CURRENT DPS MEANS THERE             
011920* IS NOTHING TO COMPUTE A PERCENT CHANGE AGAINST, SO              
011930* THE PARAGRAPH SPLITS INTO A NO-DIVIDEND BRANCH AND A            
011940* NORMAL Y/Y BRANCH.                                              
011950*=====================================================            
011960 2400-EVAL-DPS.                                                   
011970     IF I-DPS-FLAG NOT = 'Y' AND I-DPS-FLAG NOT = 'N'             
011980         DISPLAY 'BAD EPS/DPS BLOCK ON ' I-TICKER                 
011990         DISPLAY I-PS-CURR-ALPHA                                  
012000     END-IF.                                                      
012010*   LOAD ROW 4 -- SAME PATTERN AS 2100/2200/2300 ABOVE.           
012020     MOVE 'DIVIDEND PER SHARE' TO WM-METRIC-NAME(4).              
012030     MOVE 'NUMBER' TO WM-FORMAT-TYPE(4).                          
012040     MOVE I-DPS-AMT TO WM-CURRENT-VALUE(4).                       
012050     MOVE I-DPS-FLAG TO WM-CURRENT-FLAG(4).                       
012060     MOVE I-PREV-DPS-AMT TO WM-PREVIOUS-VALUE(4).                 
012070     MOVE I-PREV-DPS-FLAG TO WM-PREVIOUS-FLAG(4).                 
012080*   NO CURRENT DIVIDEND (ABSENT OR ZERO) -- SPLIT ON              
012090*   WHETHER LAST YEAR PAID ONE.  A CUT FROM A REAL                
012100*   PRIOR DIVIDEND IS RED; A COMPANY THAT SIMPLY HAS              
012110*   NEVER PAID ONE IS ONLY YELLOW -- NOT NECESSARILY              
012120*   BAD FOR A GROWTH STOCK REINVESTING EARNINGS.                  
012130     IF I-DPS-FLAG NOT = 'Y' OR I-DPS-AMT = ZERO                  
012140         MOVE 'N' TO WM-YOY-FLAG(4)                               
012150         MOVE ZERO TO WM-YOY-CHANGE(4)                            
012160         EVALUATE TRUE                                            
012170             WHEN I-PREV-DPS-FLAG = 'Y' AND                       
012180                  I-PREV-DPS-AMT > 0                              
012190                 MOVE 'RED   ' TO WM-SIGNAL(4)                    
012200                 MOVE 'DIVIDEND CUT FROM PRIOR YEAR'              
012210                     TO WM-EXPLANATION(4)                         
012220             WHEN OTHER                                           
012230                 MOVE 'YELLOW' TO WM-SIGNAL(4)                    
012240                 MOVE 'NO DIVIDEND PAID THIS YEAR'                
012250                     TO WM-EXPLANATION(4)                         
012260         END-EVALUATE                                             
012270*   DPS PRESENT AND NON-ZERO -- NORMAL Y/Y PATH,                  
012280*   SAME PCT-CHANGE HELPER THE OTHER METRICS USE.                 
012290     ELSE                                                         
012300         MOVE I-DPS-AMT TO C-PCC-CURRENT                          
012310         MOVE I-DPS-FLAG TO C-PCC-CURRENT-FLAG                    
012320         MOVE I-PREV-DPS-AMT TO C-PCC-PREVIOUS                    
012330         MOVE I-PREV-DPS-FLAG TO C-PCC-PREVIOUS-FLAG              
012340         PERFORM 6000-CALC-PCT-CHANGE THRU 6000-EXIT              
012350         MOVE C-PCC-RESULT TO WM-YOY-CHANGE(4)                    
012360         MOVE C-PCC-RESULT-FLAG TO WM-YOY-FLAG(4)                 
012370         EVALUATE TRUE                                            
012380*           GROWING Y/Y -- BEST CASE.                             
012390             WHEN WM-YOY-FLAG(4) = 'Y' AND                        
012400                  C-PCC-RESULT > 0                                
012410                 MOVE 'GREEN ' TO WM-SIGNAL(4)                    
012420                 MOVE 'DIVIDEND GROWING Y/Y'                      
012430                     TO WM-EXPLANATION(4)                         
012440*           DOWN NO MORE THAN 5 PCT -- STILL GREEN;               
012450*           A SMALL WOBBLE IS NOT A CUT.                          
012460             WHEN WM-YOY-FLAG(4) = 'Y' AND                        
012470                  C-PCC-RESULT >= -5                              
012480                 MOVE 'GREEN ' TO WM-SIGNAL(4)                    
012490                 MOVE 'STABLE, CONSISTENT DIVIDEND'               
012500                     TO WM-EXPLANATION(4)                         
012510*           DOWN MORE THAN 5 PCT -- TREAT AS A CUT.               
012520             WHEN WM-YOY-FLAG(4) = 'Y'                            
012530                 MOVE 'RED   ' TO WM-SIGNAL(4)                    
012540                 MOVE 'DIVIDEND CUT FROM PRIOR YEAR'              
012550                     TO WM-EXPLANATION(4)                         
012560*           NO PRIOR-YEAR DPS TO COMPARE AGAINST,                 
012570*           BUT A DIVIDEND IS BEING PAID -- GREEN.                
012580             WHEN OTHER                                           
012590                 MOVE 'GREEN ' TO WM-SIGNAL(4)                    
012600                 MOVE 'PAYING A DIVIDEND'                         
012610                     TO WM-EXPLANATION(4)                         
012620         END-EVALUATE                                             
012630     END-IF.                                                      
012640                                                                  
012650*=====================================================            
012660* 2500-EVAL-PAYOUT -- METRIC 5, REQUEST BRK-0129.                 
012670*                                                                 
012680* PAYOUT RATIO = DPS / EPS * 100.  THIS METRIC HAS NO             
012690* Y/Y TREND ON THE PRINTED REPORT (PREVIOUS-VALUE AND             
012700* YOY-CHANGE ARE FORCED TO ZERO BELOW) -- THE DESK                
012710* WANTS PAYOUT JUDGED ON ITS LEVEL FOR THE CURRENT                
012720* YEAR ONLY, NOT ITS DIRECTION.                                   
012730*=====================================================            
012740 2500-EVAL-PAYOUT.                                                
012750*   LOAD ROW 5 -- UNLIKE ROWS 1-4, PAYOUT HAS NO Y/Y              
012760*   COLUMN OF ITS OWN, SO THE PREVIOUS/YOY FIELDS ARE             
012770*   FORCED TO ZERO/'N' RATHER THAN LOADED FROM THE                
012780*   INPUT RECORD -- THIS IS A LEVEL METRIC, JUDGED ON             
012790*   THIS YEAR'S RATIO ALONE.                                      
012800     MOVE 'PAYOUT RATIO' TO WM-METRIC-NAME(5).                    
012810     MOVE 'PERCENT' TO WM-FORMAT-TYPE(5).                         
012820     MOVE ZERO TO WM-PREVIOUS-VALUE(5).                           
012830     MOVE 'N' TO WM-PREVIOUS-FLAG(5).                             
012840     MOVE ZERO TO WM-YOY-CHANGE(5).                               
012850     MOVE 'N' TO WM-YOY-FLAG(5).                                  
012860*   EPS MUST BE PRESENT AND POSITIVE -- DIVIDING BY A             
012870*   LOSS OR A ZERO EPS PRODUCES A MEANINGLESS RATIO,              
012880*   SO THOSE CASES FALL BACK TO 'CANNOT CALCULATE'.               
012890     IF I-EPS-FLAG NOT = 'Y' OR I-EPS-AMT NOT > 0                 
012900             OR I-DPS-FLAG NOT = 'Y'                              
012910         MOVE 'N' TO WM-CURRENT-FLAG(5)                           
012920         MOVE ZERO TO WM-CURRENT-VALUE(5)                         
012930         MOVE 'YELLOW' TO WM-SIGNAL(5)                            
012940         MOVE 'CANNOT CALCULATE PAYOUT RATIO'                     
012950             TO WM-EXPLANATION(5)                                 
012960     ELSE                                                         
012970         COMPUTE C-PAYOUT-RATIO ROUNDED =                         
012980             (I-DPS-AMT / I-EPS-AMT) * 100                        
012990         MOVE C-PAYOUT-RATIO TO WM-CURRENT-VALUE(5)               
013000         MOVE 'Y' TO WM-CURRENT-FLAG(5)                           
013010         EVALUATE TRUE                                            
013020*           30-70 PCT IS THE DESK'S SWEET SPOT --                 
013030*           ENOUGH RETURNED TO SHAREHOLDERS WITHOUT               
013040*           STARVING THE BUSINESS OF CAPITAL.                     
013050             WHEN C-PAYOUT-RATIO >= 30 AND                        
013060                  C-PAYOUT-RATIO <= 70                            
013070                 MOVE 'GREEN ' TO WM-SIGNAL(5)                    
013080                 MOVE 'HEALTHY 30-70 PCT PAYOUT RANGE'            
013090                     TO WM-EXPLANATION(5)                         
013100*           UNDER 30 PCT -- NOT BAD, JUST A GROWTH                
013110*           COMPANY PLOWING PROFIT BACK IN.                       
013120             WHEN C-PAYOUT-RATIO < 30                             
013130                 MOVE 'YELLOW' TO WM-SIGNAL(5)                    
013140                 MOVE 'LOW PAYOUT -- RETAINS EARNINGS'            
013150                     TO WM-EXPLANATION(5)                         
013160*           71-100 PCT -- MOST OF EARNINGS ARE GOING              
013170*           OUT THE DOOR; NOT UNSUSTAINABLE YET BUT               
013180*           WORTH WATCHING.                                       
013190             WHEN C-PAYOUT-RATIO <= 100                           
013200                 MOVE 'YELLOW' TO WM-SIGNAL(5)                    
013210                 MOVE 'HIGH PAYOUT, WATCH TREND'                  
013220                     TO WM-EXPLANATION(5)                         
013230*           OVER 100 PCT -- PAYING OUT MORE THAN                  
013240*           EARNED, FUNDED FROM RESERVES OR DEBT.                 
013250             WHEN OTHER                                           
013260                 MOVE 'RED   ' TO WM-SIGNAL(5)                    
013270                 MOVE 'PAYOUT OVER 100 PCT'                       
013280                     TO WM-EXPLANATION(5)                         
013290         END-EVALUATE                                             
013300     END-IF.                                                      
013310                                                                  
013320*=====================================================            
013330* 2600-EVAL-DEBT-EQUITY -- METRIC 6, REQUEST BRK-0155.            
013340*                                                                 
013350* TOTAL DEBT / SHAREHOLDER EQUITY.  NEGATIVE EQUITY               
013360* (LIABILITIES EXCEED ASSETS) IS CHECKED AHEAD OF THE             
013370* NORMAL RATIO BANDS AND IS ALWAYS RED -- A RATIO                 
013380* COMPUTED AGAINST NEGATIVE EQUITY WOULD COME OUT                 
013390* NEGATIVE OR MEANINGLESS, SO IT NEVER REACHES THE                
013400* EVALUATE BELOW.  02/1994 REQUEST (BRK-0155) ADDED A             
013410* SEPARATE 'CONSERVATIVE' BAND UNDER 1.0X ON TOP OF               
013420* THE ORIGINAL 1.5X HEALTHY-RANGE CUTOFF -- BOTH ARE              
013430* GREEN, BUT THE DESK WANTED THE TWO WORDED                       
013440* DIFFERENTLY ON THE PRINTED EXPLANATION.                         
013450*=====================================================            
013460 2600-EVAL-DEBT-EQUITY.                                           
013470*   LOAD ROW 6 -- ANOTHER LEVEL METRIC, NO Y/Y COLUMN.            
013480     MOVE 'DEBT-TO-EQUITY' TO WM-METRIC-NAME(6).                  
013490     MOVE 'RATIO' TO WM-FORMAT-TYPE(6).                           
013500     MOVE ZERO TO WM-PREVIOUS-VALUE(6).                           
013510     MOVE 'N' TO WM-PREVIOUS-FLAG(6).                             
013520     MOVE ZERO TO WM-YOY-CHANGE(6).                               
013530     MOVE 'N' TO WM-YOY-FLAG(6).                                  
013540*   BOTH TOTAL DEBT AND SHAREHOLDER EQUITY MUST BE                
013550*   PRESENT, AND EQUITY MUST BE NON-ZERO, OR THE                  
013560*   DIVISION BELOW HAS NOTHING SAFE TO DIVIDE BY.                 
013570     IF I-TOTAL-DEBT-FLAG NOT = 'Y' OR                            
013580             I-SHR-EQUITY-FLAG NOT = 'Y' OR                       
013590             I-SHR-EQUITY-AMT = ZERO                              
013600         MOVE 'N' TO WM-CURRENT-FLAG(6)                           
013610         MOVE ZERO TO WM-CURRENT-VALUE(6)                         
013620         MOVE 'YELLOW' TO WM-SIGNAL(6)                            
013630         MOVE 'CANNOT CALCULATE DEBT-TO-EQUITY'                   
013640             TO WM-EXPLANATION(6)                                 
013650     ELSE                                                         
013660*       EQUITY PRESENT BUT NEGATIVE -- LIABILITIES                
013670*       EXCEED ASSETS.  ALWAYS RED, NO RATIO SHOWN.               
013680         IF I-SHR-EQUITY-AMT < 0                                  
013690             MOVE ZERO TO WM-CURRENT-VALUE(6)                     
013700             MOVE 'N' TO WM-CURRENT-FLAG(6)                       
013710             MOVE 'RED   ' TO WM-SIGNAL(6)                        
013720             MOVE 'NEGATIVE SHAREHOLDER EQUITY'                   
013730                 TO WM-EXPLANATION(6)                             
013740         ELSE                                                     
013750             COMPUTE C-DEBT-EQUITY-RATIO ROUNDED =                
013760                 I-TOTAL-DEBT-AMT / I-SHR-EQUITY-AMT              
013770             MOVE C-DEBT-EQUITY-RATIO TO                          
013780                 WM-CURRENT-VALUE(6)                              
013790             MOVE 'Y' TO WM-CURRENT-FLAG(6)                       
013800             EVALUATE TRUE                                        
013810*               UNDER 1.0X -- MORE EQUITY THAN DEBT.              
013820*               THE MOST CONSERVATIVE BAND.                       
013830                 WHEN C-DEBT-EQUITY-RATIO < 1.0                   
013840                     MOVE 'GREEN ' TO WM-SIGNAL(6)                
013850                     MOVE 'CONSERVATIVE LEVERAGE LEVEL'           
013860                         TO WM-EXPLANATION(6)                     
013870*               1.0X TO 1.5X -- MORE DEBT THAN                    
013880*               EQUITY BUT STILL WITHIN THE DESK'S                
013890*               HEALTHY RANGE.                                    
013900                 WHEN C-DEBT-EQUITY-RATIO <= 1.5                  
013910                     MOVE 'GREEN ' TO WM-SIGNAL(6)                
013920                     MOVE 'WITHIN HEALTHY LEVERAGE RANGE'         
013930                         TO WM-EXPLANATION(6)                     
013940*               1.5X TO 2.0X -- APPROACHING THE 2.0X              
013950*               WARNING LINE.                                     
013960                 WHEN C-DEBT-EQUITY-RATIO <= 2.0                  
013970                     MOVE 'YELLOW' TO WM-SIGNAL(6)                
013980                     MOVE 'MODERATE LEVERAGE, WATCH'              
013990                         TO WM-EXPLANATION(6)                     
014000*               OVER 2.0X -- HEAVILY LEVERAGED.                   
014010                 WHEN OTHER                                       
014020                     MOVE 'RED   ' TO WM-SIGNAL(6)                
014030                     MOVE 'HIGH DEBT BURDEN'                      
014040                         TO WM-EXPLANATION(6)                     
014050             END-EVALUATE                                         
014060         END-IF                                                   
014070     END-IF.                                                      
014080                                                                  
014090*=====================================================            
014100* 2700-EVAL-ROE -- METRIC 7, REQUEST BRK-0201.                    
014110*                                                                 
014120* RETURN ON EQUITY = PAT / EQUITY * 100.  LIKE PAYOUT             
014130* ABOVE, JUDGED ON LEVEL ONLY -- NO Y/Y TREND IS                  
014140* PRINTED FOR THIS METRIC.  EQUITY MUST BE STRICTLY               
014150* POSITIVE (NOT MERELY NON-ZERO) BECAUSE A NEGATIVE               
014160* DENOMINATOR WOULD MAKE A LOSS LOOK LIKE A POSITIVE              
014170* RETURN.                                                         
014180*=====================================================            
014190 2700-EVAL-ROE.                                                   
014200*   LOAD ROW 7 -- SAME LEVEL-METRIC SHAPE AS 2500 ABOVE,          
014210*   NO Y/Y COLUMN OF ITS OWN.                                     
014220     MOVE 'RETURN ON EQUITY' TO WM-METRIC-NAME(7).                
014230     MOVE 'PERCENT' TO WM-FORMAT-TYPE(7).                         
014240     MOVE ZERO TO WM-PREVIOUS-VALUE(7).                           
014250     MOVE 'N' TO WM-PREVIOUS-FLAG(7).                             
014260     MOVE ZERO TO WM-YOY-CHANGE(7).                               
014270     MOVE 'N' TO WM-YOY-FLAG(7).                                  
014280*   PAT AND EQUITY BOTH REQUIRED, EQUITY MUST BE                  
014290*   POSITIVE -- SAME REASONING AS 2600 ABOVE.                     
014300     IF I-PAT-FLAG NOT = 'Y' OR                                   
014310             I-SHR-EQUITY-FLAG NOT = 'Y' OR                       
014320             I-SHR-EQUITY-AMT NOT > 0                             
014330         MOVE 'N' TO WM-CURRENT-FLAG(7)                           
014340         MOVE ZERO TO WM-CURRENT-VALUE(7)                         
014350         MOVE 'YELLOW' TO WM-SIGNAL(7)                            
014360         MOVE 'CANNOT CALCULATE RETURN ON EQUITY'                 
014370             TO WM-EXPLANATION(7)                                 
014380     ELSE                                                         
014390         COMPUTE C-ROE-PCT ROUNDED =                              
014400             (I-PAT-AMT / I-SHR-EQUITY-AMT) * 100                 
014410         MOVE C-ROE-PCT TO WM-CURRENT-VALUE(7)                    
014420         MOVE 'Y' TO WM-CURRENT-FLAG(7)                           
014430         EVALUATE TRUE                                            
014440*           15 PCT OR BETTER -- STRONG RETURN, THE                
014450*           DESK'S OWN BENCHMARK FOR A GOOD YEAR.                 
014460             WHEN C-ROE-PCT >= 15                                 
014470                 MOVE 'GREEN ' TO WM-SIGNAL(7)                    
014480                 MOVE 'STRONG RETURN ON EQUITY'                   
014490                     TO WM-EXPLANATION(7)                         
014500*           8 TO 15 PCT -- ACCEPTABLE BUT NOT STRONG.             
014510             WHEN C-ROE-PCT >= 8                                  
014520                 MOVE 'YELLOW' TO WM-SIGNAL(7)                    
014530                 MOVE 'MODERATE RETURN ON EQUITY'                 
014540                     TO WM-EXPLANATION(7)                         
014550*           ZERO TO 8 PCT -- PROFITABLE BUT WEAK.                 
014560             WHEN C-ROE-PCT >= 0                                  
014570                 MOVE 'RED   ' TO WM-SIGNAL(7)                    
014580                 MOVE 'RETURN ON EQUITY BELOW 8 PCT'              
014590                     TO WM-EXPLANATION(7)                         
014600*           BELOW ZERO -- A LOSS RELATIVE TO EQUITY.              
014610             WHEN OTHER                                           
014620                 MOVE 'RED   ' TO WM-SIGNAL(7)                    
014630                 MOVE 'NEGATIVE RETURN ON EQUITY'                 
014640                     TO WM-EXPLANATION(7)                         
014650         END-EVALUATE                                             
014660     END-IF.                                                      
014670                                                                  
014680*=====================================================            
014690* 2800-EVAL-OCF -- METRIC 8, REQUEST BRK-0201.                    
014700*                                                                 
014710* OPERATING CASH FLOW.  LAST OF THE EIGHT METRICS.                
014720* NEGATIVE OCF IS CHECKED FIRST, LIKE THE PAT AND EPS             
014730* LOSS CHECKS ABOVE -- BURNING CASH IS ALWAYS RED                 
014740* REGARDLESS OF THE Y/Y DIRECTION.                                
014750*=====================================================            
014760 2800-EVAL-OCF.                                                   
014770*   LOAD ROW 8, THE LAST ROW OF THE TABLE.                        
014780     MOVE 'OPERATING CASH FLOW' TO WM-METRIC-NAME(8).             
014790     MOVE 'CURRENCY' TO WM-FORMAT-TYPE(8).                        
014800     MOVE I-OCF-AMT TO WM-CURRENT-VALUE(8).                       
014810     MOVE I-OCF-FLAG TO WM-CURRENT-FLAG(8).                       
014820     MOVE I-PREV-OCF-AMT TO WM-PREVIOUS-VALUE(8).                 
014830     MOVE I-PREV-OCF-FLAG TO WM-PREVIOUS-FLAG(8).                 
014840*   NO OCF ON FILE -- NEUTRAL, NOT A FLAG EITHER WAY.             
014850     IF I-OCF-FLAG NOT = 'Y'                                      
014860         MOVE 'YELLOW' TO WM-SIGNAL(8)                            
014870         MOVE 'NO OPERATING CASH FLOW DATA'                       
014880             TO WM-EXPLANATION(8)                                 
014890         MOVE ZERO TO WM-YOY-CHANGE(8)                            
014900         MOVE 'N' TO WM-YOY-FLAG(8)                               
014910     ELSE                                                         
014920         MOVE I-OCF-AMT TO C-PCC-CURRENT                          
014930         MOVE I-OCF-FLAG TO C-PCC-CURRENT-FLAG                    
014940         MOVE I-PREV-OCF-AMT TO C-PCC-PREVIOUS                    
014950         MOVE I-PREV-OCF-FLAG TO C-PCC-PREVIOUS-FLAG              
014960         PERFORM 6000-CALC-PCT-CHANGE THRU 6000-EXIT              
014970         MOVE C-PCC-RESULT TO WM-YOY-CHANGE(8)                    
014980         MOVE C-PCC-RESULT-FLAG TO WM-YOY-FLAG(8)                 
014990         EVALUATE TRUE                                            
015000*           NEGATIVE OCF -- BURNING CASH, ALWAYS RED              
015010*           NO MATTER THE Y/Y DIRECTION.                          
015020             WHEN I-OCF-AMT < 0                                   
015030                 MOVE 'RED   ' TO WM-SIGNAL(8)                    
015040                 MOVE 'BURNING CASH -- NEGATIVE OCF'              
015050                     TO WM-EXPLANATION(8)                         
015060*           POSITIVE AND GROWING Y/Y.                             
015070             WHEN WM-YOY-FLAG(8) = 'Y' AND                        
015080                  C-PCC-RESULT > 0                                
015090                 MOVE 'GREEN ' TO WM-SIGNAL(8)                    
015100                 MOVE 'OCF POSITIVE AND GROWING'                  
015110                     TO WM-EXPLANATION(8)                         
015120*           POSITIVE, DOWN NO MORE THAN 10 PCT.                   
015130             WHEN WM-YOY-FLAG(8) = 'Y' AND                        
015140                  C-PCC-RESULT > -10                              
015150                 MOVE 'YELLOW' TO WM-SIGNAL(8)                    
015160                 MOVE 'OCF DECLINING SLIGHTLY'                    
015170                     TO WM-EXPLANATION(8)                         
015180*           POSITIVE BUT DOWN MORE THAN 10 PCT.                   
015190             WHEN WM-YOY-FLAG(8) = 'Y'                            
015200                 MOVE 'YELLOW' TO WM-SIGNAL(8)                    
015210                 MOVE 'STILL POSITIVE BUT SHRINKING'              
015220                     TO WM-EXPLANATION(8)                         
015230*           NO PRIOR-YEAR OCF TO COMPARE, BUT                     
015240*           CURRENT-YEAR OCF IS POSITIVE -- GREEN.                
015250             WHEN OTHER                                           
015260                 MOVE 'GREEN ' TO WM-SIGNAL(8)                    
015270                 MOVE 'POSITIVE OPERATING CASH FLOW'              
015280                     TO WM-EXPLANATION(8)                         
015290         END-EVALUATE                                             
015300     END-IF.                                                      
015310                                                                  
015320*=====================================================            
015330* 3000-COUNT-SIGNALS -- TALLY G/Y/R ACROSS THE TABLE.             
015340*                                                                 
015350* GREEN + YELLOW + RED ALWAYS SUM TO 8 BECAUSE EVERY              
015360* ONE OF THE EIGHT 2100-2800 PARAGRAPHS SETS EXACTLY              
015370* ONE SIGNAL VALUE PER METRIC -- THERE IS NO 'NONE'               
015380* CASE.  3010 IS DRIVEN BY METRIC-IDX, THE 77-                    
015390* LEVEL SUBSCRIPT SHARED WITH 4000-PRINT-STOCK'S                  
015400* OWN PERFORM VARYING FURTHER DOWN.                               
015410*=====================================================            
015420 3000-COUNT-SIGNALS.                                              
015430*   RESET ALL THREE COUNTERS TO ZERO FOR THIS TICKER --           
015440*   THEY ACCUMULATE ACROSS THE EIGHT ROWS BUT MUST NOT            
015450*   CARRY OVER FROM THE PRIOR TICKER'S RESULT.                    
015460     MOVE ZERO TO C-GREEN-COUNT.                                  
015470     MOVE ZERO TO C-YELLOW-COUNT.                                 
015480     MOVE ZERO TO C-RED-COUNT.                                    
015490*   METRIC-IDX IS THE SAME 77-LEVEL SUBSCRIPT THE                 
015500*   FORMATTERS USE IN 4100 -- SAFE TO REUSE HERE SINCE            
015510*   NOTHING ELSE IS SUBSCRIPTING METRIC-TABLE AT                  
015520*   THIS POINT IN THE 2000-MAINLINE FLOW.                         
015530     PERFORM 3010-TALLY-ONE-SIGNAL                                
015540         VARYING METRIC-IDX FROM 1 BY 1                           
015550         UNTIL METRIC-IDX > 8.                                    
015560                                                                  
015570*-----------------------------------------------------            
015580* 3010-TALLY-ONE-SIGNAL -- BUMPS ONE OF THE THREE                 
015590* COUNTERS FOR THE ROW METRIC-IDX CURRENTLY POINTS                
015600* AT.  CALLED ONCE PER TABLE ROW BY THE PERFORM                   
015610* VARYING ABOVE -- NEVER CALLED DIRECTLY.                         
015620*-----------------------------------------------------            
015630 3010-TALLY-ONE-SIGNAL.                                           
015640     EVALUATE WM-SIGNAL(METRIC-IDX)                               
015650         WHEN 'GREEN '                                            
015660             ADD 1 TO C-GREEN-COUNT                               
015670         WHEN 'YELLOW'                                            
015680             ADD 1 TO C-YELLOW-COUNT                              
015690         WHEN 'RED   '                                            
015700             ADD 1 TO C-RED-COUNT                                 
015710     END-EVALUATE.                                                
015720                                                                  
015730*=====================================================            
015740* 3100-DECIDE-RECOMMENDATION -- BRK-0201 DECISION                 
015750* FRAMEWORK.  RED-COUNT CHECKED FIRST, THEN GREEN                 
015760* STRENGTH, THEN THE MIXED-SIGNAL FALLBACK.  THE FIVE             
015770* WHEN CLAUSES BELOW ARE CHECKED IN ORDER AND MUST                
015780* STAY IN THIS ORDER -- REORDERING THEM CHANGES WHICH             
015790* RULE WINS WHEN A STOCK COULD MATCH MORE THAN ONE.               
015800*=====================================================            
015810 3100-DECIDE-RECOMMENDATION.                                      
015820     MOVE SPACES TO C-SUMMARY.                                    
015830*   MOVE THE THREE COMP TALLY FIELDS INTO THE ONE-                
015840*   DIGIT DISPLAY VIEW BEFORE STRING-ING THEM --                  
015850*   STRING WANTS A DISPLAY-USAGE OPERAND, NOT A                   
015860*   BINARY ONE, AND EIGHT METRICS MAX MEANS ONE                   
015870*   DIGIT ALWAYS HOLDS THE COUNT.                                 
015880     MOVE C-GREEN-COUNT TO D-SIG-GREEN.                           
015890     MOVE C-YELLOW-COUNT TO D-SIG-YELLOW.                         
015900     MOVE C-RED-COUNT TO D-SIG-RED.                               
015910     EVALUATE TRUE                                                
015920*       TWO OR MORE RED FLAGS -- SELL REGARDLESS OF               
015930*       HOW MANY GREENS ARE ALSO PRESENT.                         
015940         WHEN C-RED-COUNT >= 2                                    
015950             MOVE 'SELL' TO C-RECOMMENDATION                      
015960             STRING 'SELL/AVOID -- '                              
015970                     DELIMITED BY SIZE                            
015980                 D-SIG-RED DELIMITED BY SIZE                      
015990                 ' RED FLAG(S) DETECTED.'                         
016000                     DELIMITED BY SIZE                            
016010                 INTO C-SUMMARY                                   
016020*       SIX OR MORE GREENS AND NO REDS AT ALL --                  
016030*       THE STRONGEST BUY CASE.                                   
016040         WHEN C-GREEN-COUNT >= 6 AND C-RED-COUNT = 0              
016050             MOVE 'BUY ' TO C-RECOMMENDATION                      
016060             STRING D-SIG-GREEN DELIMITED BY SIZE                 
016070                 '/8 METRICS STRONG, NO RED FLAGS.'               
016080                     DELIMITED BY SIZE                            
016090                 INTO C-SUMMARY                                   
016100*       FOUR OR MORE GREENS, AT MOST ONE RED --                   
016110*       STILL A BUY, JUST WITH A NOTED CONCERN.                   
016120         WHEN C-GREEN-COUNT >= 4 AND C-RED-COUNT <= 1             
016130             MOVE 'BUY ' TO C-RECOMMENDATION                      
016140             STRING D-SIG-GREEN DELIMITED BY SIZE                 
016150                 '/8 GREEN, ONLY ' DELIMITED BY SIZE              
016160                 D-SIG-RED DELIMITED BY SIZE                      
016170                 ' CONCERN(S).' DELIMITED BY SIZE                 
016180                 INTO C-SUMMARY                                   
016190*       EXACTLY ONE RED AND FEWER THAN FOUR GREENS                
016200*       -- NOT ENOUGH STRENGTH TO OFFSET THE RED.                 
016210         WHEN C-RED-COUNT = 1                                     
016220             MOVE 'HOLD' TO C-RECOMMENDATION                      
016230             STRING 'MIXED SIGNALS, '                             
016240                     DELIMITED BY SIZE                            
016250                 D-SIG-GREEN DELIMITED BY SIZE                    
016260                 ' GREEN AND 1 RED.' DELIMITED BY SIZE            
016270                 INTO C-SUMMARY                                   
016280*       CATCH-ALL -- NO REDS, BUT NOT ENOUGH GREENS               
016290*       TO CLEAR THE BUY BAR EITHER.                              
016300         WHEN OTHER                                               
016310             MOVE 'HOLD' TO C-RECOMMENDATION                      
016320             STRING D-SIG-GREEN DELIMITED BY SIZE                 
016330                 ' GREEN, ' DELIMITED BY SIZE                     
016340                 D-SIG-YELLOW DELIMITED BY SIZE                   
016350                 ' NEUTRAL, ' DELIMITED BY SIZE                   
016360                 D-SIG-RED DELIMITED BY SIZE                      
016370                 ' RED -- NO CLEAR SIGNAL.'                       
016380                     DELIMITED BY SIZE                            
016390                 INTO C-SUMMARY                                   
016400     END-EVALUATE.                                                
016410*   RUN-LEVEL CONTROL TOTALS -- PRINTED BY 5100 AT                
016420*   THE BOTTOM OF THE REPORT.                                     
016430     EVALUATE C-RECOMMENDATION                                    
016440         WHEN 'BUY '                                              
016450             ADD 1 TO C-GT-BUY-CTR                                
016460         WHEN 'HOLD'                                              
016470             ADD 1 TO C-GT-HOLD-CTR                               
016480         WHEN 'SELL'                                              
016490             ADD 1 TO C-GT-SELL-CTR                               
016500     END-EVALUATE.                                                
016510                                                                  
016520*=====================================================            
016530* 4000-PRINT-STOCK -- ONE HEADING/DETAIL/TRAILER BLOCK            
016540* PER TICKER.  CALLED ONCE FROM 2000-MAINLINE AFTER               
016550* ALL EIGHT METRICS HAVE BEEN EVALUATED AND THE                   
016560* RECOMMENDATION DECIDED -- NOTHING IS WRITTEN TO THE             
016570* REPORT UNTIL THE WHOLE TICKER HAS BEEN WORKED.                  
016580*=====================================================            
016590 4000-PRINT-STOCK.                                                
016600*   TICKER AND COMPANY NAME MOVE STRAIGHT ACROSS --               
016610*   NO FORMATTING NEEDED FOR TEXT FIELDS.                         
016620     MOVE I-TICKER TO O-SH-TICKER.                                
016630     MOVE I-COMPANY-NAME TO O-SH-COMPANY.                         
016640*   Y2K-0231 -- DON'T PRINT A GARBLED YEAR LABEL.                 
016650     IF I-CURRENT-YEAR-N = ZERO                                   Y2K0231B
016660         MOVE SPACES TO O-SH-CURR-YEAR                            
016670     ELSE                                                         
016680         MOVE I-CURRENT-YEAR TO O-SH-CURR-YEAR                    
016690     END-IF.                                                      
016700     IF I-PREVIOUS-YEAR-N = ZERO                                  
016710         MOVE SPACES TO O-SH-PREV-YEAR                            
016720     ELSE                                                         
016730         MOVE I-PREVIOUS-YEAR TO O-SH-PREV-YEAR                   
016740     END-IF.                                                      
016750     WRITE PRTLINE FROM STOCK-HEADING-LINE                        
016760         AFTER ADVANCING 2 LINES.                                 
016770     WRITE PRTLINE FROM COLUMN-HEADING-1                          
016780         AFTER ADVANCING 2 LINES.                                 
016790*   ONE DETAIL LINE PER ROW OF METRIC-TABLE -- THE                
016800*   SAME METRIC-IDX SUBSCRIPT 3000-3010 REUSE LATER               
016810*   IN THIS SAME 2000-MAINLINE PASS.                              
016820     PERFORM 4100-PRINT-METRIC-LINE                               
016830         VARYING METRIC-IDX FROM 1 BY 1                           
016840         UNTIL METRIC-IDX > 8.                                    
016850     PERFORM 4200-PRINT-TRAILER.                                  
016860                                                                  
016870*=====================================================            
016880* 4100-PRINT-METRIC-LINE -- ONE ROW OF THE TABLE, CALLED          
016890* EIGHT TIMES BY 4000'S PERFORM VARYING.  WM-FORMAT-              
016900* TYPE(METRIC-IDX), LOADED BACK IN THE 2100-2800                  
016910* PARAGRAPHS, PICKS WHICH OF THE 8100-8500 FORMATTERS             
016920* TURNS THE RAW NUMBER INTO PRINTABLE TEXT.                       
016930*=====================================================            
016940 4100-PRINT-METRIC-LINE.                                          
016950*   CAPTION MOVES STRAIGHT ACROSS -- NO FORMATTING                
016960*   NEEDED FOR A NAME FIELD.                                      
016970     MOVE WM-METRIC-NAME(METRIC-IDX)                              
016980         TO O-DTL-METRIC-NAME.                                    
016990*   LOAD THE SHARED FMT-WORK PARAMETER AREA WITH                  
017000*   THIS ROW'S CURRENT-YEAR VALUE BEFORE CALLING                  
017010*   WHICHEVER FORMATTER THE EVALUATE BELOW PICKS.                 
017020     MOVE WM-CURRENT-VALUE(METRIC-IDX)                            
017030         TO C-FMT-AMOUNT.                                         
017040     MOVE WM-CURRENT-FLAG(METRIC-IDX)                             
017050         TO C-FMT-FLAG.                                           
017060*   PAYOUT RATIO AND ROE ARE BOTH TAGGED 'PERCENT'                
017070*   BUT PAYOUT PRINTS TO 0 DECIMALS WHILE ROE PRINTS              
017080*   TO 1 -- THE METRIC NAME IS THE ONLY WAY TO TELL               
017090*   THEM APART AT THIS POINT.                                     
017100     EVALUATE WM-FORMAT-TYPE(METRIC-IDX)                          
017110         WHEN 'CURRENCY'                                          
017120             PERFORM 8100-FORMAT-CURRENCY THRU 8100-EXIT          
017130         WHEN 'PERCENT'                                           
017140             IF WM-METRIC-NAME(METRIC-IDX) =                      
017150                     'PAYOUT RATIO'                               
017160                 PERFORM 8200-FORMAT-PAYOUT                       
017170                     THRU 8200-EXIT                               
017180             ELSE                                                 
017190                 PERFORM 8400-FORMAT-ROE THRU 8400-EXIT           
017200             END-IF                                               
017210         WHEN 'RATIO'                                             
017220             PERFORM 8300-FORMAT-DEBT-EQUITY                      
017230                 THRU 8300-EXIT                                   
017240         WHEN 'NUMBER'                                            
017250             PERFORM 8500-FORMAT-NUMBER THRU 8500-EXIT            
017260     END-EVALUATE.                                                
017270*   THE FORMATTER JUST CALLED LEFT ITS ANSWER IN THE              
017280*   SHARED C-FMT-OUTPUT -- MOVE IT OUT BEFORE THE                 
017290*   NEXT CALL (TO 8600 BELOW) OVERWRITES IT.                      
017300     MOVE C-FMT-OUTPUT TO O-DTL-VALUE.                            
017310*   SAME PARAMETER AREA, RELOADED WITH THE Y/Y PERCENT            
017320*   THIS TIME -- 8600 ALWAYS FORMATS TO ONE DECIMAL.              
017330     MOVE WM-YOY-CHANGE(METRIC-IDX) TO C-FMT-AMOUNT.              
017340     MOVE WM-YOY-FLAG(METRIC-IDX) TO C-FMT-FLAG.                  
017350     PERFORM 8600-FORMAT-YOY THRU 8600-EXIT.                      
017360     MOVE C-FMT-OUTPUT TO O-DTL-YOY.                              
017370*   SIGNAL AND EXPLANATION WERE SET BACK IN THIS ROW'S            
017380*   OWN 2100-2800 EVAL PARAGRAPH -- NOTHING TO COMPUTE            
017390*   HERE, JUST MOVE THEM TO THE PRINT LINE.                       
017400     MOVE WM-SIGNAL(METRIC-IDX) TO O-DTL-SIGNAL.                  
017410     MOVE WM-EXPLANATION(METRIC-IDX)                              
017420         TO O-DTL-EXPLANATION.                                    
017430     WRITE PRTLINE FROM METRIC-DETAIL-LINE                        
017440         AFTER ADVANCING 1 LINE                                   
017450         AT EOP                                                   
017460             PERFORM 9900-HEADING                                 
017470             PERFORM 4000-PRTHDG-REPEAT.                          
017480                                                                  
017490*-----------------------------------------------------            
017500* 4000-PRTHDG-REPEAT -- REPEAT THE STOCK/COLUMN                   
017510* HEADING WHEN A DETAIL LINE FALLS ACROSS A PAGE                  
017520* BREAK, SO THE COLUMNS STILL MAKE SENSE MID-STOCK.               
017530* NOTE THIS DOES NOT BUMP C-PCTR OR REWRITE THE                   
017540* TITLE LINE -- 9900-HEADING OWNS THAT.  THIS ONLY                
017550* REPRINTS THE TWO LINES A READER NEEDS TO KEEP                   
017560* READING THE METRIC TABLE ON THE NEW PAGE.                       
017570*-----------------------------------------------------            
017580 4000-PRTHDG-REPEAT.                                              
017590     WRITE PRTLINE FROM STOCK-HEADING-LINE                        
017600         AFTER ADVANCING 2 LINES.                                 
017610     WRITE PRTLINE FROM COLUMN-HEADING-1                          
017620         AFTER ADVANCING 2 LINES.                                 
017630                                                                  
017640*=====================================================            
017650* 4200-PRINT-TRAILER -- RECOMMENDATION/SUMMARY/SIGNALS            
017660* BLOCK.  CALLED ONCE PER TICKER, RIGHT AFTER THE                 
017670* LAST METRIC LINE, SO THE READER SEES THE VERDICT                
017680* IMMEDIATELY UNDER THE NUMBERS THAT PRODUCED IT.                 
017690*=====================================================            
017700 4200-PRINT-TRAILER.                                              
017710*   C-RECOMMENDATION AND C-SUMMARY WERE SET BACK IN               
017720*   3100-DECIDE-RECOMMENDATION -- THIS PARAGRAPH ONLY             
017730*   MOVES AND PRINTS, IT DOES NOT DECIDE.                         
017740     MOVE C-RECOMMENDATION TO O-TRL-RECOMMENDATION.               
017750     WRITE PRTLINE FROM TRAILER-LINE-1                            
017760         AFTER ADVANCING 2 LINES.                                 
017770     MOVE C-SUMMARY TO O-TRL-SUMMARY.                             
017780     WRITE PRTLINE FROM TRAILER-LINE-2                            
017790         AFTER ADVANCING 1 LINE.                                  
017800*   GREEN/YELLOW/RED COUNTS PRINT HERE AS PER-STOCK               
017810*   FOOTNOTES; THE SAME THREE COUNTERS ALSO FEED THE              
017820*   BUY/HOLD/SELL RUN TOTALS IN 5100 BELOW.                       
017830     MOVE C-GREEN-COUNT TO O-TRL-GREEN.                           
017840     MOVE C-YELLOW-COUNT TO O-TRL-YELLOW.                         
017850     MOVE C-RED-COUNT TO O-TRL-RED.                               
017860     WRITE PRTLINE FROM TRAILER-LINE-3                            
017870         AFTER ADVANCING 1 LINE.                                  
017880                                                                  
017890*=====================================================            
017900* 5000-CLOSING -- RUN TOTALS, CLOSE FILES.  ENTERED               
017910* ONCE, AFTER 2000-MAINLINE HAS DRIVEN THE LAST                   
017920* TICKER THROUGH TO EOF ON STOCK-FINANCIALS.                      
017930*=====================================================            
017940 5000-CLOSING.                                                    
017950     PERFORM 5100-PRINT-RUN-TOTALS.                               
017960     CLOSE STOCK-FINANCIALS.                                      
017970     CLOSE ANALYSIS-REPORT.                                       
017980                                                                  
017990*=====================================================            
018000* 5100-PRINT-RUN-TOTALS -- REQUEST BRK-0388.  MGMT                
018010* WANTED A ONE-LINE SCORECARD AT THE FOOT OF THE                  
018020* REPORT SHOWING HOW MANY STOCKS OF THE BATCH CAME                
018030* OUT BUY/HOLD/SELL, WITHOUT HAVING TO COUNT TRAILER              
018040* BLOCKS BY HAND.                                                 
018050*=====================================================            
018060 5100-PRINT-RUN-TOTALS.                                           
018070*   FOUR COUNTERS, FOUR MOVES -- C-GT-STOCK-CTR IS THE            
018080*   GRAND TOTAL, THE OTHER THREE SHOULD FOOT BACK TO IT.          
018090     MOVE C-GT-STOCK-CTR TO O-RT-STOCKS.                          
018100     MOVE C-GT-BUY-CTR TO O-RT-BUY.                               
018110     MOVE C-GT-HOLD-CTR TO O-RT-HOLD.                             
018120     MOVE C-GT-SELL-CTR TO O-RT-SELL.                             
018130*   TRIPLE-SPACE BEFORE THE SCORECARD SO IT DOES NOT              
018140*   READ AS ONE MORE STOCK'S TRAILER BLOCK.                       
018150     WRITE PRTLINE FROM RUN-TOTALS-LINE                           
018160         AFTER ADVANCING 3 LINES.                                 
018170                                                                  
018180*=====================================================            
018190* 6000-CALC-PCT-CHANGE -- GENERIC YEAR-OVER-YEAR PCT              
018200* CHANGE HELPER, USING THIS SHOP'S USUAL VALIDATE-AND-            
018210* EXIT PATTERN.  CALLERS LOAD THE                                 
018220* C-PCC-CURRENT/C-PCC-PREVIOUS PARAMETER FIELDS                   
018230* AND THEIR Y/N PRESENCE FLAGS BEFORE THE PERFORM,                
018240* AND READ C-PCC-RESULT/C-PCC-RESULT-FLAG AFTER.                  
018250* THIS KEEPS THE DIVIDE-BY-ZERO AND MISSING-YEAR                  
018260* GUARDS IN ONE PLACE INSTEAD OF DUPLICATED IN EVERY              
018270* 2100-2800 PARAGRAPH THAT NEEDS A YOY FIGURE.                    
018280*=====================================================            
018290 6000-CALC-PCT-CHANGE.                                            
018300     MOVE 'N' TO C-PCC-RESULT-FLAG.                               
018310     MOVE ZERO TO C-PCC-RESULT.                                   
018320*   NO CURRENT-YEAR VALUE -- NOTHING TO COMPARE.                  
018330     IF C-PCC-CURRENT-FLAG NOT = 'Y'                              
018340         GO TO 6000-EXIT                                          
018350     END-IF.                                                      
018360*   NO PRIOR-YEAR VALUE -- CAN'T BUILD A BASELINE.                
018370     IF C-PCC-PREVIOUS-FLAG NOT = 'Y'                             
018380         GO TO 6000-EXIT                                          
018390     END-IF.                                                      
018400*   PRIOR YEAR WAS ZERO -- DIVISION WOULD ABEND, SO               
018410*   WE BAIL OUT WITH THE RESULT FLAG STILL 'N'.                   
018420     IF C-PCC-PREVIOUS = ZERO                                     
018430         GO TO 6000-EXIT                                          
018440     END-IF.                                                      
018450*   THE DENOMINATOR IS THE ABSOLUTE VALUE OF THE                  
018460*   PRIOR-YEAR FIGURE SO A SWING FROM A LOSS TO A                 
018470*   PROFIT DOES NOT REPORT AS A NEGATIVE PERCENT.                 
018480     IF C-PCC-PREVIOUS < ZERO                                     
018490         COMPUTE C-PCC-ABS-PREVIOUS =                             
018500             C-PCC-PREVIOUS * -1                                  
018510     ELSE                                                         
018520         MOVE C-PCC-PREVIOUS TO C-PCC-ABS-PREVIOUS                
018530     END-IF.                                                      
018540     COMPUTE C-PCC-RESULT ROUNDED =                               
018550         ((C-PCC-CURRENT - C-PCC-PREVIOUS) /                      
018560           C-PCC-ABS-PREVIOUS) * 100.                             
018570     MOVE 'Y' TO C-PCC-RESULT-FLAG.                               
018580 6000-EXIT.                                                       
018590     EXIT.                                                        
018600                                                                  
018610*=====================================================            
018620* 8100-FORMAT-CURRENCY -- REQUEST BRK-0233.  SCALES               
018630* TO NGN/T/B/M SUFFIXES.  PARAMETER AREA IS                       
018640* C-FMT-AMOUNT/C-FMT-FLAG, RESULT IN C-FMT-OUTPUT.                
018650* THE RESEARCH DESK ASKED FOR THIS SO A 3.2 TRILLION              
018660* NAIRA REVENUE FIGURE DOES NOT HAVE TO BE READ AS                
018670* A THIRTEEN-DIGIT STRING OF ZEROS ON THE PRINTOUT.               
018680*=====================================================            
018690 8100-FORMAT-CURRENCY.                                            
018700     MOVE SPACES TO C-FMT-OUTPUT.                                 
018710*   MISSING-DATA CASE -- FORMATTERS ARE ONLY EVER                 
018720*   CALLED FOR A METRIC WHOSE FLAG IS ALREADY KNOWN,              
018730*   BUT THE CHECK STAYS HERE AS A SECOND LINE OF                  
018740*   DEFENSE SINCE THIS PARAGRAPH IS SHARED CODE.                  
018750     IF C-FMT-FLAG NOT = 'Y'                                      
018760         MOVE 'N/A' TO C-FMT-OUTPUT                               
018770         GO TO 8100-EXIT                                          
018780     END-IF.                                                      
018790*   SIGN IS STRIPPED AND SAVED SEPARATELY SO THE                  
018800*   SCALING TESTS BELOW CAN COMPARE ON MAGNITUDE                  
018810*   ALONE, THEN THE SIGN IS RE-STRUNG IN FRONT.                   
018820     IF C-FMT-AMOUNT < 0                                          
018830         MOVE '-' TO C-FMT-SIGN-CHAR                              
018840         COMPUTE C-FMT-ABS-AMOUNT =                               
018850             C-FMT-AMOUNT * -1                                    
018860     ELSE                                                         
018870         MOVE SPACE TO C-FMT-SIGN-CHAR                            
018880         MOVE C-FMT-AMOUNT TO C-FMT-ABS-AMOUNT                    
018890     END-IF.                                                      
018900*   FOUR-WAY SCALE -- TRILLIONS, BILLIONS, MILLIONS,              
018910*   OR PLAIN NAIRA.  TESTED LARGEST FIRST SINCE THE               
018920*   BANDS ARE NOT MUTUALLY EXCLUSIVE ON THEIR OWN.                
018930     EVALUATE TRUE                                                
018940*       ONE TRILLION NAIRA OR MORE -- SCALE TO 'T'.               
018950         WHEN C-FMT-ABS-AMOUNT >= 1000000000000                   
018960             COMPUTE C-FMT-SCALED ROUNDED =                       
018970                 C-FMT-ABS-AMOUNT / 1000000000000                 
018980             MOVE C-FMT-SCALED TO EDIT-2DP                        
018990             MOVE EDIT-2DP TO C-TRIM-BUFFER                       
019000             MOVE 1 TO C-TRIM-POS                                 
019010             PERFORM 8110-TRIM-LEADING-SPACES                     
019020             STRING C-FMT-SIGN-CHAR DELIMITED BY SIZE             
019030                 'NGN' DELIMITED BY SIZE                          
019040                 C-TRIM-BUFFER(C-TRIM-POS:)                       
019050                     DELIMITED BY SIZE                            
019060                 'T' DELIMITED BY SIZE                            
019070                 INTO C-FMT-OUTPUT                                
019080*       ONE BILLION TO UNDER ONE TRILLION -- SCALE TO 'B'.        
019090         WHEN C-FMT-ABS-AMOUNT >= 1000000000                      
019100             COMPUTE C-FMT-SCALED ROUNDED =                       
019110                 C-FMT-ABS-AMOUNT / 1000000000                    
019120             MOVE C-FMT-SCALED TO EDIT-2DP                        
019130             MOVE EDIT-2DP TO C-TRIM-BUFFER                       
019140             MOVE 1 TO C-TRIM-POS                                 
019150             PERFORM 8110-TRIM-LEADING-SPACES                     
019160             STRING C-FMT-SIGN-CHAR DELIMITED BY SIZE             
019170                 'NGN' DELIMITED BY SIZE                          
019180                 C-TRIM-BUFFER(C-TRIM-POS:)                       
019190                     DELIMITED BY SIZE                            
019200                 'B' DELIMITED BY SIZE                            
019210                 INTO C-FMT-OUTPUT                                
019220*       ONE MILLION TO UNDER ONE BILLION -- SCALE TO 'M'.         
019230         WHEN C-FMT-ABS-AMOUNT >= 1000000                         
019240             COMPUTE C-FMT-SCALED ROUNDED =                       
019250                 C-FMT-ABS-AMOUNT / 1000000                       
019260             MOVE C-FMT-SCALED TO EDIT-2DP                        
019270             MOVE EDIT-2DP TO C-TRIM-BUFFER                       
019280             MOVE 1 TO C-TRIM-POS                                 
019290             PERFORM 8110-TRIM-LEADING-SPACES                     
019300             STRING C-FMT-SIGN-CHAR DELIMITED BY SIZE             
019310                 'NGN' DELIMITED BY SIZE                          
019320                 C-TRIM-BUFFER(C-TRIM-POS:)                       
019330                     DELIMITED BY SIZE                            
019340                 'M' DELIMITED BY SIZE                            
019350                 INTO C-FMT-OUTPUT                                
019360*       UNDER ONE MILLION -- PRINTED IN FULL, NO SUFFIX           
019370*       LETTER NEEDED.                                            
019380         WHEN OTHER                                               
019390             MOVE C-FMT-ABS-AMOUNT TO EDIT-2DP                    
019400             MOVE EDIT-2DP TO C-TRIM-BUFFER                       
019410             MOVE 1 TO C-TRIM-POS                                 
019420             PERFORM 8110-TRIM-LEADING-SPACES                     
019430             STRING C-FMT-SIGN-CHAR DELIMITED BY SIZE             
019440                 'NGN' DELIMITED BY SIZE                          
019450                 C-TRIM-BUFFER(C-TRIM-POS:)                       
019460                     DELIMITED BY SIZE                            
019470                 INTO C-FMT-OUTPUT                                
019480     END-EVALUATE.                                                
019490 8100-EXIT.                                                       
019500     EXIT.                                                        
019510                                                                  
019520*-----------------------------------------------------            
019530* 8110-TRIM-LEADING-SPACES -- ADVANCES C-TRIM-POS TO              
019540* THE FIRST NON-BLANK BYTE OF C-TRIM-BUFFER.  LOOPS               
019550* VIA GO TO, NOT AN INLINE PERFORM, PER SHOP STYLE.               
019560* SHARED BY ALL SIX FORMATTERS (8100 THRU 8600) SO                
019570* THE ZERO-SUPPRESSED EDIT PICTURE'S LEADING BLANKS               
019580* GET SQUEEZED OUT BEFORE THE SIGN CHARACTER IS                   
019590* STRUNG BACK ON THE FRONT.                                       
019600*-----------------------------------------------------            
019610 8110-TRIM-LEADING-SPACES.                                        
019620     IF C-TRIM-BUFFER(C-TRIM-POS:1) = SPACE                       
019630         ADD 1 TO C-TRIM-POS                                      
019640         GO TO 8110-TRIM-LEADING-SPACES                           
019650     END-IF.                                                      
019660                                                                  
019670*=====================================================            
019680* 8200-FORMAT-PAYOUT -- 0 DECIMALS, TRAILING PERCENT.             
019690* WHOLE-PERCENT DISPLAY WAS THE RESEARCH DESK'S OWN               
019700* CALL -- THEY DID NOT WANT PAYOUT RATIO COMPETING                
019710* ON THE PAGE WITH ROE'S ONE-DECIMAL FIGURE.                      
019720*=====================================================            
019730 8200-FORMAT-PAYOUT.                                              
019740     MOVE SPACES TO C-FMT-OUTPUT.                                 
019750*   MISSING-DATA CASE, SAME SHAPE AS 8100 ABOVE.                  
019760     IF C-FMT-FLAG NOT = 'Y'                                      
019770         MOVE 'N/A' TO C-FMT-OUTPUT                               
019780         GO TO 8200-EXIT                                          
019790     END-IF.                                                      
019800*   STRIP AND SAVE THE SIGN -- PAYOUT CAN COME IN                 
019810*   NEGATIVE ONLY WHEN EPS AND DPS HAVE OPPOSITE                  
019820*   SIGNS, WHICH 2500 ALREADY GUARDS AGAINST, BUT                 
019830*   THE FORMATTER HANDLES IT ANYWAY AS SHARED CODE.               
019840     IF C-FMT-AMOUNT < 0                                          
019850         MOVE '-' TO C-FMT-SIGN-CHAR                              
019860         COMPUTE C-FMT-ABS-AMOUNT =                               
019870             C-FMT-AMOUNT * -1                                    
019880     ELSE                                                         
019890         MOVE SPACE TO C-FMT-SIGN-CHAR                            
019900         MOVE C-FMT-AMOUNT TO C-FMT-ABS-AMOUNT                    
019910     END-IF.                                                      
019920*   ROUND TO 0 DECIMALS, EDIT THROUGH THE ZERO-                   
019930*   SUPPRESSED TEMPLATE, TRIM THE LEADING BLANKS,                 
019940*   THEN STRING THE SIGN AND A TRAILING PERCENT SIGN              
019950*   AROUND THE TRIMMED DIGITS.                                    
019960     COMPUTE C-RND-0DP ROUNDED = C-FMT-ABS-AMOUNT.                
019970     MOVE C-RND-0DP TO EDIT-0DP.                                  
019980     MOVE EDIT-0DP TO C-TRIM-BUFFER.                              
019990     MOVE 1 TO C-TRIM-POS.                                        
020000     PERFORM 8110-TRIM-LEADING-SPACES.                            
020010     STRING C-FMT-SIGN-CHAR DELIMITED BY SIZE                     
020020         C-TRIM-BUFFER(C-TRIM-POS:) DELIMITED BY SIZE             
020030         '%' DELIMITED BY SIZE                                    
020040         INTO C-FMT-OUTPUT.                                       
020050 8200-EXIT.                                                       
020060     EXIT.                                                        
020070                                                                  
020080*=====================================================            
020090* 8300-FORMAT-DEBT-EQUITY -- 2 DECIMALS, TRAILING X.              
020100* THE TRAILING 'X' READS AS '0.85X' MEANING 85 KOBO               
020110* OF DEBT FOR EVERY NAIRA OF EQUITY -- THE SAME                   
020120* NOTATION THE RESEARCH DESK USES IN ITS OWN NOTES.               
020130*=====================================================            
020140 8300-FORMAT-DEBT-EQUITY.                                         
020150     MOVE SPACES TO C-FMT-OUTPUT.                                 
020160*   MISSING-DATA CASE, SAME SHAPE AS 8100 ABOVE.                  
020170     IF C-FMT-FLAG NOT = 'Y'                                      
020180         MOVE 'N/A' TO C-FMT-OUTPUT                               
020190         GO TO 8300-EXIT                                          
020200     END-IF.                                                      
020210*   D/E NEVER REACHES HERE NEGATIVE -- 2600 ROUTES A              
020220*   NEGATIVE-EQUITY STOCK STRAIGHT TO RED WITHOUT A               
020230*   RATIO -- BUT THE SIGN LOGIC STAYS SINCE THIS IS               
020240*   SHARED CODE WITH THE OTHER FIVE FORMATTERS.                   
020250     IF C-FMT-AMOUNT < 0                                          
020260         MOVE '-' TO C-FMT-SIGN-CHAR                              
020270         COMPUTE C-FMT-ABS-AMOUNT =                               
020280             C-FMT-AMOUNT * -1                                    
020290     ELSE                                                         
020300         MOVE SPACE TO C-FMT-SIGN-CHAR                            
020310         MOVE C-FMT-AMOUNT TO C-FMT-ABS-AMOUNT                    
020320     END-IF.                                                      
020330*   ROUND TO 2 DECIMALS -- SAME AS EVERY OTHER RATIO ON           
020340*   THIS REPORT -- EDIT, TRIM, THEN STRING THE SIGN               
020350*   AND TRAILING 'X' SUFFIX AROUND THE RESULT.                    
020360     COMPUTE C-RND-2DP ROUNDED = C-FMT-ABS-AMOUNT.                
020370     MOVE C-RND-2DP TO EDIT-2DP.                                  
020380     MOVE EDIT-2DP TO C-TRIM-BUFFER.                              
020390     MOVE 1 TO C-TRIM-POS.                                        
020400     PERFORM 8110-TRIM-LEADING-SPACES.                            
020410     STRING C-FMT-SIGN-CHAR DELIMITED BY SIZE                     
020420         C-TRIM-BUFFER(C-TRIM-POS:) DELIMITED BY SIZE             
020430         'X' DELIMITED BY SIZE                                    
020440         INTO C-FMT-OUTPUT.                                       
020450 8300-EXIT.                                                       
020460     EXIT.                                                        
020470                                                                  
020480*=====================================================            
020490* 8400-FORMAT-ROE -- 1 DECIMAL, TRAILING PERCENT.  ROE            
020500* IS THE ONLY 'PERCENT'-TAGGED METRIC PRINTED TO ONE              
020510* DECIMAL RATHER THAN ZERO -- SEE THE NAME-CHECK IN               
020520* 4100-PRINT-METRIC-LINE THAT ROUTES HERE.                        
020530*=====================================================            
020540 8400-FORMAT-ROE.                                                 
020550     MOVE SPACES TO C-FMT-OUTPUT.                                 
020560*   MISSING-DATA CASE, SAME SHAPE AS 8100 ABOVE.                  
020570     IF C-FMT-FLAG NOT = 'Y'                                      
020580         MOVE 'N/A' TO C-FMT-OUTPUT                               
020590         GO TO 8400-EXIT                                          
020600     END-IF.                                                      
020610*   NEGATIVE ROE IS A REAL, DISPLAYABLE CASE HERE --              
020620*   2700 SETS RED FOR IT, BUT STILL PASSES THE SIGNED             
020630*   PERCENT THROUGH SO THE READER SEES HOW NEGATIVE.              
020640     IF C-FMT-AMOUNT < 0                                          
020650         MOVE '-' TO C-FMT-SIGN-CHAR                              
020660         COMPUTE C-FMT-ABS-AMOUNT =                               
020670             C-FMT-AMOUNT * -1                                    
020680     ELSE                                                         
020690         MOVE SPACE TO C-FMT-SIGN-CHAR                            
020700         MOVE C-FMT-AMOUNT TO C-FMT-ABS-AMOUNT                    
020710     END-IF.                                                      
020720*   ROUND TO 1 DECIMAL, EDIT, TRIM, STRING THE SIGN               
020730*   AND A TRAILING PERCENT SIGN AROUND THE RESULT.                
020740     COMPUTE C-RND-1DP ROUNDED = C-FMT-ABS-AMOUNT.                
020750     MOVE C-RND-1DP TO EDIT-1DP.                                  
020760     MOVE EDIT-1DP TO C-TRIM-BUFFER.                              
020770     MOVE 1 TO C-TRIM-POS.                                        
020780     PERFORM 8110-TRIM-LEADING-SPACES.                            
020790     STRING C-FMT-SIGN-CHAR DELIMITED BY SIZE                     
020800         C-TRIM-BUFFER(C-TRIM-POS:) DELIMITED BY SIZE             
020810         '%' DELIMITED BY SIZE                                    
020820         INTO C-FMT-OUTPUT.                                       
020830 8400-EXIT.                                                       
020840     EXIT.                                                        
020850                                                                  
020860*=====================================================            
020870* 8500-FORMAT-NUMBER -- 4 DECIMALS, NO SUFFIX (EPS/               
020880* DPS -- SAME PRECISION AS THE INPUT FIELD).  NO                  
020890* SCALING AND NO ROUNDING PARAGRAPH IS NEEDED HERE                
020900* BECAUSE THE SOURCE FIELDS ALREADY CARRY V9999.                  
020910*=====================================================            
020920 8500-FORMAT-NUMBER.                                              
020930     MOVE SPACES TO C-FMT-OUTPUT.                                 
020940*   MISSING-DATA CASE, SAME SHAPE AS 8100 ABOVE.                  
020950     IF C-FMT-FLAG NOT = 'Y'                                      
020960         MOVE 'N/A' TO C-FMT-OUTPUT                               
020970         GO TO 8500-EXIT                                          
020980     END-IF.                                                      
020990*   EPS/DPS CAN BOTH BE NEGATIVE (A LOSS PER SHARE),              
021000*   SO THE SIGN IS STILL SPLIT OFF HERE EVEN THOUGH               
021010*   NO SCALING IS NEEDED FOR THIS FORMAT TYPE.                    
021020     IF C-FMT-AMOUNT < 0                                          
021030         MOVE '-' TO C-FMT-SIGN-CHAR                              
021040         COMPUTE C-FMT-ABS-AMOUNT =                               
021050             C-FMT-AMOUNT * -1                                    
021060     ELSE                                                         
021070         MOVE SPACE TO C-FMT-SIGN-CHAR                            
021080         MOVE C-FMT-AMOUNT TO C-FMT-ABS-AMOUNT                    
021090     END-IF.                                                      
021100*   NO ROUNDING PARAGRAPH CALLED -- THE VALUE GOES                
021110*   STRAIGHT INTO THE 4-DECIMAL EDIT TEMPLATE AS IS.              
021120     MOVE C-FMT-ABS-AMOUNT TO EDIT-4DP.                           
021130     MOVE EDIT-4DP TO C-TRIM-BUFFER.                              
021140     MOVE 1 TO C-TRIM-POS.                                        
021150     PERFORM 8110-TRIM-LEADING-SPACES.                            
021160     STRING C-FMT-SIGN-CHAR DELIMITED BY SIZE                     
021170         C-TRIM-BUFFER(C-TRIM-POS:) DELIMITED BY SIZE             
021180         INTO C-FMT-OUTPUT.                                       
021190 8500-EXIT.                                                       
021200     EXIT.                                                        
021210                                                                  
021220*=====================================================            
021230* 8600-FORMAT-YOY -- 1 DECIMAL, TRAILING PERCENT, OR              
021240* N/A WHEN THE YEAR-OVER-YEAR CHANGE COULD NOT BE                 
021250* COMPUTED (SEE 6000-CALC-PCT-CHANGE).                            
021260*=====================================================            
021270 8600-FORMAT-YOY.                                                 
021280     MOVE SPACES TO C-FMT-OUTPUT.                                 
021290*   6000-CALC-PCT-CHANGE SETS C-PCC-RESULT-FLAG TO                
021300*   'N' WHEN IT COULD NOT COMPUTE A CHANGE, AND THAT              
021310*   FLAG IS WHAT ARRIVES HERE AS C-FMT-FLAG -- SAME               
021320*   'N/A' TREATMENT AS THE MISSING-DATA CASE ABOVE.               
021330     IF C-FMT-FLAG NOT = 'Y'                                      
021340         MOVE 'N/A' TO C-FMT-OUTPUT                               
021350         GO TO 8600-EXIT                                          
021360     END-IF.                                                      
021370*   A YOY CHANGE IS SIGNED BY NATURE -- A DECLINE                 
021380*   PRINTS WITH A LEADING MINUS, NOT PARENTHESES.                 
021390     IF C-FMT-AMOUNT < 0                                          
021400         MOVE '-' TO C-FMT-SIGN-CHAR                              
021410         COMPUTE C-FMT-ABS-AMOUNT =                               
021420             C-FMT-AMOUNT * -1                                    
021430     ELSE                                                         
021440         MOVE SPACE TO C-FMT-SIGN-CHAR                            
021450         MOVE C-FMT-AMOUNT TO C-FMT-ABS-AMOUNT                    
021460     END-IF.                                                      
021470*   ROUND TO 1 DECIMAL, EDIT, TRIM, STRING THE SIGN               
021480*   AND A TRAILING PERCENT SIGN AROUND THE RESULT.                
021490     COMPUTE C-RND-1DP ROUNDED = C-FMT-ABS-AMOUNT.                
021500     MOVE C-RND-1DP TO EDIT-1DP.                                  
021510     MOVE EDIT-1DP TO C-TRIM-BUFFER.                              
021520     MOVE 1 TO C-TRIM-POS.                                        
021530     PERFORM 8110-TRIM-LEADING-SPACES.                            
021540     STRING C-FMT-SIGN-CHAR DELIMITED BY SIZE                     
021550         C-TRIM-BUFFER(C-TRIM-POS:) DELIMITED BY SIZE             
021560         '%' DELIMITED BY SIZE                                    
021570         INTO C-FMT-OUTPUT.                                       
021580 8600-EXIT.                                                       
021590     EXIT.                                                        
021600                                                                  
021610*=====================================================            
021620* 9000-READ -- ONE TICKER RECORD PER CALL.  THE ONLY              
021630* PARAGRAPH THAT TOUCHES MORE-RECS ON THE 'NO'                    
021640* SIDE; 0000-NAPKMATH-MAIN TESTS IT TO END THE RUN.               
021650*=====================================================            
021660 9000-READ.                                                       
021670     READ STOCK-FINANCIALS                                        
021680         AT END                                                   
021690             MOVE 'NO' TO MORE-RECS.                              
021700                                                                  
021710*=====================================================            
021720* 9900-HEADING -- NEW PAGE, NEW TITLE LINE, NEW PAGE              
021730* COUNTER.  DISTINCT FROM 4000-PRTHDG-REPEAT, WHICH               
021740* ONLY REPEATS THE COLUMN HEADINGS MID-STOCK AND                  
021750* DOES NOT TOUCH C-PCTR OR THE TITLE LINE.                        
021760*=====================================================            
021770 9900-HEADING.                                                    
021780*   C-PCTR IS COMP -- BUMPED HERE, NEVER RESET, SO IT             
021790*   RUNS PAGE 1, 2, 3... FOR THE LIFE OF THE JOB STEP.            
021800     ADD 1 TO C-PCTR.                                             
021810     MOVE C-PCTR TO O-PCTR.                                       
021820*   ADVANCING PAGE FORCES A CHANNEL-1 SKIP TO THE TOP             
021830*   OF FORM -- SAME EFFECT AS THE C01/TOP-OF-FORM                 
021840*   MNEMONIC DECLARED UP IN SPECIAL-NAMES, JUST SPELLED           
021850*   THE ANSI WAY HERE INSTEAD.                                    
021860     WRITE PRTLINE FROM TITLE-LINE                                
021870         AFTER ADVANCING PAGE.                                    
